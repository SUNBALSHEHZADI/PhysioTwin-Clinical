000100******************************************************************
000200* ABENDREC                                                      *
000300* SYSOUT DUMP LINE AND FORCED-ABEND TRIGGER, SHARED BY EVERY     *
000400* PHYSIOTWIN BATCH PROGRAM.  WHEN A PROGRAM HITS AN UNRECOVERABLE*
000500* CONDITION (TRAILER OUT OF BALANCE, KEY NOT FOUND ON A REWRITE, *
000600* EMPTY INPUT) IT FILLS THIS RECORD, WRITES IT TO SYSOUT, AND    *
000700* THEN DIVIDES BY ZERO TO FORCE AN 0C7/S0C7-STYLE ABEND SO THE   *
000800* JOB STEP CONDITION CODE SHOWS UP IN THE SCHEDULER.             *
000900*                                                                *
001000* 880203 JS  ORIGINAL CUT, LIFTED FROM THE PATIENT EDIT JOBS     *
001100* 910714 TGD ADDED PARA-NAME SO THE DUMP SHOWS WHERE WE DIED     *
001200* 970930 AK  WIDENED ABEND-REASON, MESSAGES WERE TRUNCATING      *
001300* 030411 MM  ADDED ACTUAL-VAL/EXPECTED-VAL REDEFINES FOR COUNTS  *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                  PIC X(30) VALUE SPACES.
001700     05  ABEND-REASON               PIC X(40) VALUE SPACES.
001800     05  EXPECTED-VAL                PIC X(09) VALUE SPACES.
001900     05  EXPECTED-VAL-N REDEFINES EXPECTED-VAL
002000                                     PIC 9(09).
002100     05  ACTUAL-VAL                  PIC X(09) VALUE SPACES.
002200     05  ACTUAL-VAL-N REDEFINES ACTUAL-VAL
002300                                     PIC 9(09).
002400     05  FILLER                     PIC X(12) VALUE SPACES.
002500
002600 77  ZERO-VAL                       PIC S9(4) COMP VALUE ZERO.
002700 77  ONE-VAL                        PIC S9(4) COMP VALUE 1.
