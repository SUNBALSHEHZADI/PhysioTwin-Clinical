000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROGRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/98.
000600 DATE-COMPILED. 04/02/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          PATIENT PROGRESS AGGREGATION.  SESSION-FILE ARRIVES IN
001200*          ASCENDING PAT-ID-THEN-DATE ORDER.  FOR EACH PATIENT WE
001300*          KEEP A 60-ENTRY ROLLING WINDOW OF THAT PATIENT'S MOST
001400*          RECENT SESSIONS (OLDEST DROPS OFF THE FRONT THE SAME
001500*          WAY THE SESSION-UPDATE JOB ROLLS ITS RECENT-SESSION
001600*          TABLE), GROUP THE WINDOW BY CALENDAR DAY, AND PRINT AT
001700*          MOST THE LAST 30 DAILY POINTS PLUS THE ADHERENCE
001800*          PERCENTAGE FOR THE WHOLE WINDOW.
001900******************************************************************
002000* CHANGE LOG                                                     *
002100* 040298 JS  ORIGINAL CUT -- READ-AHEAD/COMPARE-KEYS SHAPE LIFTED*
002200*            FROM THE OLD TRMTUPDT ONE-PATIENT-AT-A-TIME LOOP    *
002300* 050715 TGD ADDED THE 60-ENTRY ROLLING WINDOW -- THE FIRST CUT  *
002400*            TRIED TO HOLD A WHOLE PATIENT'S SESSION HISTORY IN  *
002500*            STORAGE AND A FEW LONG-TENURE PATIENTS BLEW THE     *
002600*            TABLE SIZE                                          *
002700* 981204 AK  Y2K REVIEW -- ALL DATE FIELDS ALREADY 9(08)         *
002800* 110308 MM  CLAMPED ADHERENCE TO 0-100 -- A ROUNDING EDGE CASE  *
002900*            ON A SINGLE-SESSION PATIENT WAS PRODUCING 101       *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT SESNDATA
004400     ASSIGN TO UT-S-SESNDATA
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS IFCODE.
004700
004800     SELECT REPORT-FILE
004900     ASSIGN TO UT-S-PROGRPT
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 130 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC  PIC X(130).
006200
006300 FD  SESNDATA
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 120 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SESSION-DAILY-REC-IN.
006900 01  SESSION-DAILY-REC-IN PIC X(120).
007000
007100 FD  REPORT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 132 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS RPT-REC.
007700 01  RPT-REC  PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILE-STATUS-CODES.
008100     05  IFCODE                     PIC X(2).
008200         88  NO-MORE-SESNDATA          VALUE "10".
008300     05  OFCODE                     PIC X(2).
008400         88  CODE-WRITE               VALUE SPACES.
008500     05  FILLER                     PIC X(02).
008600
008700 COPY SESNDALY.
008800
008900 01  MORE-SESNDATA-SW               PIC X(01) VALUE SPACE.
009000     88  NO-MORE-SESNDATA-RECS        VALUE "N".
009100     88  MORE-SESNDATA-RECS           VALUE " ".
009200
009300 01  WS-SESSION-WINDOW.
009400     05  WS-WINDOW-COUNT            PIC 9(2) COMP.
009500     05  WS-WINDOW-ENTRY OCCURS 60 TIMES
009600                 INDEXED BY WIN-IDX.
009700         10  WSW-DATE                PIC 9(08).
009800         10  WSW-ANGLE                PIC 9(03)V9(01).
009900         10  WSW-PAIN                 PIC 9(02).
010000         10  WSW-REPS                 PIC 9(03).
010100     05  FILLER                     PIC X(05).
010200
010300 01  WS-DAY-TABLE.
010400     05  WS-DAY-COUNT               PIC 9(2) COMP.
010500     05  WS-DAY-ENTRY OCCURS 60 TIMES
010600                 INDEXED BY DAY-IDX.
010700         10  WSDY-DATE                PIC 9(08).
010800         10  WSDY-ANGLE-SUM           PIC 9(05)V9(01).
010900         10  WSDY-ANGLE-CT            PIC 9(03) COMP.
011000         10  WSDY-PAIN-SUM            PIC 9(04).
011100     05  FILLER                     PIC X(05).
011200
011300 01  WS-FOUND-SW                    PIC X(01).
011400     88  ENTRY-WAS-FOUND              VALUE "Y".
011500
011600 01  WS-RND-REC.
011700     05  WS-RND-INPUT               PIC S9(7)V99 COMP-3.
011800     05  WS-RND-DEC-PLACES          PIC 9(1) COMP.
011900     05  WS-RND-OUTPUT              PIC S9(7)V99 COMP-3.
012000
012100 01  WS-HDR-LINE.
012200     05  FILLER                     PIC X(05) VALUE SPACES.
012300     05  FILLER                     PIC X(30) VALUE
012400         "PATIENT PROGRESS - PATIENT ID:".
012500     05  WS-HDR-PAT-ID-O            PIC X(08).
012600     05  FILLER                     PIC X(06) VALUE SPACES.
012700     05  FILLER                     PIC X(12) VALUE
012800         "ADHERENCE %:".
012900     05  WS-HDR-ADHERENCE-O         PIC ZZ9.
013000     05  FILLER                     PIC X(69) VALUE SPACES.
013100
013200 01  WS-COLM-HDR-LINE.
013300     05  FILLER                     PIC X(05) VALUE SPACES.
013400     05  FILLER                     PIC X(12) VALUE "DATE".
013500     05  FILLER                     PIC X(16) VALUE "AVG-ANGLE".
013600     05  FILLER                     PIC X(99) VALUE "AVG-PAIN".
013700
013800 01  WS-DETAIL-LINE.
013900     05  FILLER                     PIC X(05) VALUE SPACES.
014000     05  WS-DTL-DATE-O              PIC X(10).
014100     05  FILLER                     PIC X(02) VALUE SPACES.
014200     05  WS-DTL-ANGLE-O             PIC ZZ9.9.
014300     05  FILLER                     PIC X(10) VALUE SPACES.
014400     05  WS-DTL-PAIN-O              PIC Z9.
014500     05  FILLER                     PIC X(98) VALUE SPACES.
014600
014700 01  WS-BLANK-LINE                  PIC X(132) VALUE SPACES.
014800
014900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015000     05  PATIENTS-PROCESSED         PIC 9(4) COMP.
015100     05  WS-SUM-REPS-OK             PIC 9(2) COMP.
015200     05  WS-ADHERENCE-PCT           PIC 9(3) COMP.
015300     05  WS-DAY-START               PIC 9(2) COMP.
015400     05  HOLD-PAT-ID                PIC X(08).
015500     05  FILLER                     PIC X(04).
015600
015700 COPY ABENDREC.
015800
015900 PROCEDURE DIVISION.
016000 000-MAINLINE.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300             UNTIL NO-MORE-SESNDATA-RECS.
016400     PERFORM 400-FINALIZE-PATIENT THRU 400-EXIT.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE +0 TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB PROGRPT ********".
017200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017300     MOVE ZERO TO WS-WINDOW-COUNT.
017400     OPEN INPUT SESNDATA.
017500     OPEN OUTPUT REPORT-FILE, SYSOUT.
017600     PERFORM 900-READ-SESNDATA THRU 900-EXIT.
017700     IF NOT NO-MORE-SESNDATA-RECS
017800         MOVE SES-PAT-ID TO HOLD-PAT-ID
017900     END-IF.
018000 000-EXIT.
018100     EXIT.
018200
018300 100-MAINLINE.
018400     MOVE "100-MAINLINE" TO PARA-NAME.
018500     IF SES-PAT-ID NOT = HOLD-PAT-ID
018600         PERFORM 400-FINALIZE-PATIENT THRU 400-EXIT
018700         MOVE SES-PAT-ID TO HOLD-PAT-ID
018800     END-IF.
018900     PERFORM 120-ROLL-WINDOW THRU 120-EXIT.
019000     PERFORM 900-READ-SESNDATA THRU 900-EXIT.
019100 100-EXIT.
019200     EXIT.
019300
019400* SAME SHIFT-LEFT-AND-APPEND SHAPE AS THE SESSION-UPDATE JOB'S
019500* RECENT-SESSION TABLE, JUST 60 ROWS DEEP INSTEAD OF 10.
019600 120-ROLL-WINDOW.                                                 050715TG
019700     MOVE "120-ROLL-WINDOW" TO PARA-NAME.                         050715TG
019800     IF WS-WINDOW-COUNT < 60
019900         ADD +1 TO WS-WINDOW-COUNT
020000     ELSE
020100         PERFORM 125-SHIFT-WINDOW-ROW                             050715TG
020200             VARYING WIN-IDX FROM 1 BY 1 UNTIL WIN-IDX > 59
020300     END-IF.
020400     MOVE SES-DATE  TO WSW-DATE (WS-WINDOW-COUNT).
020500     MOVE SES-AVG-ANGLE TO WSW-ANGLE (WS-WINDOW-COUNT).
020600     MOVE SES-PAIN-AFTER TO WSW-PAIN (WS-WINDOW-COUNT).
020700     MOVE SES-REPS TO WSW-REPS (WS-WINDOW-COUNT).
020800 120-EXIT.
020900     EXIT.
021000
021100 125-SHIFT-WINDOW-ROW.                                            050715TG
021200     MOVE WS-WINDOW-ENTRY (WIN-IDX + 1) TO
021300         WS-WINDOW-ENTRY (WIN-IDX).
021400
021500 400-FINALIZE-PATIENT.
021600     MOVE "400-FINALIZE-PATIENT" TO PARA-NAME.
021700     IF WS-WINDOW-COUNT = ZERO
021800         GO TO 400-EXIT.
021900     PERFORM 300-BUILD-DAY-TABLE THRU 300-EXIT.
022000     PERFORM 360-CALC-ADHERENCE THRU 360-EXIT.
022100     PERFORM 700-WRITE-PATIENT-REPORT THRU 700-EXIT.
022200     ADD +1 TO PATIENTS-PROCESSED.
022300     MOVE ZERO TO WS-WINDOW-COUNT.
022400 400-EXIT.
022500     EXIT.
022600
022700* GROUPS THE ROLLING WINDOW BY CALENDAR DAY.  THE WINDOW IS
022800* ALREADY IN ASCENDING DATE ORDER, SO A NEW DATE ALWAYS BECOMES
022900* THE LAST DAY-TABLE ROW RATHER THAN NEEDING A SEARCH-AND-INSERT.
023000 300-BUILD-DAY-TABLE.
023100     MOVE "300-BUILD-DAY-TABLE" TO PARA-NAME.
023200     MOVE ZERO TO WS-DAY-COUNT.
023300     PERFORM 310-ACCUM-DAY
023400         VARYING WIN-IDX FROM 1 BY 1
023500             UNTIL WIN-IDX > WS-WINDOW-COUNT.
023600     PERFORM 330-ROUND-DAY-VALUES
023700         VARYING DAY-IDX FROM 1 BY 1 UNTIL DAY-IDX > WS-DAY-COUNT.
023800 300-EXIT.
023900     EXIT.
024000
024100 310-ACCUM-DAY.
024200     IF WS-DAY-COUNT > ZERO
024300        AND WSDY-DATE (WS-DAY-COUNT) = WSW-DATE (WIN-IDX)
024400         ADD WSW-ANGLE (WIN-IDX) TO WSDY-ANGLE-SUM (WS-DAY-COUNT)
024500         ADD +1 TO WSDY-ANGLE-CT (WS-DAY-COUNT)
024600         ADD WSW-PAIN (WIN-IDX) TO WSDY-PAIN-SUM (WS-DAY-COUNT)
024700     ELSE
024800         ADD +1 TO WS-DAY-COUNT
024900         MOVE WSW-DATE (WIN-IDX)  TO WSDY-DATE (WS-DAY-COUNT)
025000         MOVE WSW-ANGLE (WIN-IDX) TO WSDY-ANGLE-SUM (WS-DAY-COUNT)
025100         MOVE 1 TO WSDY-ANGLE-CT (WS-DAY-COUNT)
025200         MOVE WSW-PAIN (WIN-IDX) TO WSDY-PAIN-SUM (WS-DAY-COUNT)
025300     END-IF.
025400
025500* WSDY-ANGLE-SUM/WSDY-PAIN-SUM STOP CARRYING A SUM AND BECOME THE
025600* ROUNDED DAILY AVERAGE IN PLACE ONCE THIS PARAGRAPH HAS RUN.
025700 330-ROUND-DAY-VALUES.
025800     MOVE "330-ROUND-DAY-VALUES" TO PARA-NAME.
025900     COMPUTE WS-RND-INPUT =
026000         WSDY-ANGLE-SUM (DAY-IDX) / WSDY-ANGLE-CT (DAY-IDX).
026100     MOVE 1 TO WS-RND-DEC-PLACES.
026200     CALL "RNDHAFZ" USING WS-RND-REC.
026300     MOVE WS-RND-OUTPUT TO WSDY-ANGLE-SUM (DAY-IDX).
026400
026500     COMPUTE WS-RND-INPUT =
026600         WSDY-PAIN-SUM (DAY-IDX) / WSDY-ANGLE-CT (DAY-IDX).
026700     MOVE ZERO TO WS-RND-DEC-PLACES.
026800     CALL "RNDHAFZ" USING WS-RND-REC.
026900     MOVE WS-RND-OUTPUT TO WSDY-PAIN-SUM (DAY-IDX).
027000
027100 360-CALC-ADHERENCE.
027200     MOVE "360-CALC-ADHERENCE" TO PARA-NAME.
027300     MOVE ZERO TO WS-SUM-REPS-OK.
027400     PERFORM 365-CHECK-REPS
027500         VARYING WIN-IDX FROM 1 BY 1
027600             UNTIL WIN-IDX > WS-WINDOW-COUNT.
027700     COMPUTE WS-RND-INPUT =
027800         (100 * WS-SUM-REPS-OK) / WS-WINDOW-COUNT.
027900     MOVE ZERO TO WS-RND-DEC-PLACES.
028000     CALL "RNDHAFZ" USING WS-RND-REC.
028100     MOVE WS-RND-OUTPUT TO WS-ADHERENCE-PCT.
028200     IF WS-ADHERENCE-PCT > 100                                    110308MM
028300         MOVE 100 TO WS-ADHERENCE-PCT                             110308MM
028400     END-IF.
028500 360-EXIT.
028600     EXIT.
028700
028800 365-CHECK-REPS.
028900     IF WSW-REPS (WIN-IDX) >= 6
029000         ADD +1 TO WS-SUM-REPS-OK
029100     END-IF.
029200
029300 700-WRITE-PATIENT-REPORT.
029400     MOVE "700-WRITE-PATIENT-REPORT" TO PARA-NAME.
029500     WRITE RPT-REC FROM WS-BLANK-LINE
029600         AFTER ADVANCING TOP-OF-FORM.
029700     MOVE HOLD-PAT-ID       TO WS-HDR-PAT-ID-O.
029800     MOVE WS-ADHERENCE-PCT  TO WS-HDR-ADHERENCE-O.
029900     WRITE RPT-REC FROM WS-HDR-LINE.
030000     WRITE RPT-REC FROM WS-COLM-HDR-LINE.
030100
030200     IF WS-DAY-COUNT > 30
030300         COMPUTE WS-DAY-START = WS-DAY-COUNT - 30 + 1
030400     ELSE
030500         MOVE 1 TO WS-DAY-START
030600     END-IF.
030700     PERFORM 720-WRITE-DAY-DETAIL
030800         VARYING DAY-IDX FROM WS-DAY-START BY 1
030900         UNTIL DAY-IDX > WS-DAY-COUNT.
031000 700-EXIT.
031100     EXIT.
031200
031300 720-WRITE-DAY-DETAIL.
031400     MOVE WSDY-DATE (DAY-IDX) (1:4) TO WS-DTL-DATE-O (1:4).
031500     MOVE "-" TO WS-DTL-DATE-O (5:1).
031600     MOVE WSDY-DATE (DAY-IDX) (5:2) TO WS-DTL-DATE-O (6:2).
031700     MOVE "-" TO WS-DTL-DATE-O (8:1).
031800     MOVE WSDY-DATE (DAY-IDX) (7:2) TO WS-DTL-DATE-O (9:2).
031900     MOVE WSDY-ANGLE-SUM (DAY-IDX) TO WS-DTL-ANGLE-O.
032000     MOVE WSDY-PAIN-SUM (DAY-IDX) TO WS-DTL-PAIN-O.
032100     WRITE RPT-REC FROM WS-DETAIL-LINE.
032200
032300 900-READ-SESNDATA.
032400     READ SESNDATA INTO SESSION-DAILY-REC
032500         AT END MOVE "N" TO MORE-SESNDATA-SW
032600     END-READ.
032700 900-EXIT.
032800     EXIT.
032900
033000 950-CLOSE-FILES.
033100     MOVE "950-CLOSE-FILES" TO PARA-NAME.
033200     CLOSE SESNDATA, REPORT-FILE, SYSOUT.
033300 950-EXIT.
033400     EXIT.
033500
033600 999-CLEANUP.
033700     MOVE "999-CLEANUP" TO PARA-NAME.
033800     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
033900     DISPLAY "** PATIENTS PROCESSED **".
034000     DISPLAY PATIENTS-PROCESSED.
034100     DISPLAY "******** NORMAL END OF JOB PROGRPT ********".
034200 999-EXIT.
034300     EXIT.
034400
034500 1000-ABEND-RTN.
034600     WRITE SYSOUT-REC FROM ABEND-REC.
034700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
034800     DISPLAY "*** ABNORMAL END OF JOB-PROGRPT ***" UPON CONSOLE.
034900     DIVIDE ZERO-VAL INTO ONE-VAL.
