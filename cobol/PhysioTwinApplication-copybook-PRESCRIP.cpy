000100******************************************************************
000200* PRESCRIP                                                      *
000300* CLINICIAN EXERCISE PRESCRIPTION -- ONE ROW PER PATIENT/EXERCISE*
000400* COMBINATION.  KEYED VSAM FILE, RECORD KEY IS RX-PAT-ID JOINED  *
000500* TO RX-EXERCISE-KEY.  WHEN RXMAINT FINDS NO ROW FOR A LOOKUP IT *
000600* BUILDS ONE FROM THE CLINICAL-DEFAULTS TABLE IN PRESDFLT AND    *
000700* WRITES IT BACK, SO THE ROW ALWAYS EXISTS AFTER THE FIRST LOOK. *
000800*                                                                *
000900* 930811 JS  ORIGINAL CUT, PATTERNED ON THE OLD TREATMENT FILE   *
001000* 970226 TGD ADDED RX-DEV-STOP-DEG FOR THE MOTION-SENSOR STOP    *
001100*            LOGIC -- ALWAYS 15 ON CREATION, CLINICIAN CAN RAISE *
001200*            IT ON AN UPDATE TRANSACTION                        *
001300* 981009 AK  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE MADE   *
001400* 040705 MM  ADDED RX-LOCKED SO A SIGNED-OFF PROTOCOL CAN'T BE   *
001500*            OVERWRITTEN BY A LATE UPDATE TRANSACTION            *
001600******************************************************************
001700 01  PRESCRIPTION-REC.
001800     05  RX-KEY.
001900         10  RX-PAT-ID               PIC X(08).
002000         10  RX-EXERCISE-KEY         PIC X(20).
002100     05  RX-SAFE-MIN-DEG            PIC 9(03).
002200     05  RX-SAFE-MAX-DEG            PIC 9(03).
002300     05  RX-REP-LIMIT               PIC 9(03).
002400     05  RX-DURATION-SEC            PIC 9(04).
002500     05  RX-DEV-STOP-DEG            PIC 9(03).
002600     05  RX-PROTOCOL-VER            PIC 9(03).
002700     05  RX-LOCKED                  PIC X(01).
002800         88  RX-IS-LOCKED            VALUE "Y".
002900         88  RX-IS-OPEN              VALUE "N".
003000     05  FILLER                     PIC X(32).
