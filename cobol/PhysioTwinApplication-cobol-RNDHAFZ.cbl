000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* RNDHAFZ -- SHARED HALF-AWAY-FROM-ZERO ROUNDING ROUTINE.        *
000400* CALLED BY ANY PHYSIOTWIN PROGRAM THAT HAS TO ROUND A MEAN OR   *
000500* A SCORE TO A WHOLE NUMBER OR TO ONE DECIMAL PLACE THE WAY THE  *
000600* CLINICAL SPEC REQUIRES -- .5 ALWAYS ROUNDS AWAY FROM ZERO, NOT *
000700* TO EVEN, AND NOT TRUNCATED.  KEPT AS A SEPARATE CSECT SO THE   *
000800* ROUNDING RULE LIVES IN EXACTLY ONE PLACE.                      *
000900******************************************************************
001000 PROGRAM-ID.  RNDHAFZ.
001100 AUTHOR. M. MCKAY.
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.
001300 DATE-WRITTEN. 01/22/97.
001400 DATE-COMPILED. 01/22/97.
001500 SECURITY. NON-CONFIDENTIAL.
001600
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* 012297 MM  ORIGINAL CUT -- LIFTED THE LENGTH-UTILITY CSECT     *
002000*            SHAPE FROM STRLTH AND REPURPOSED IT FOR ROUNDING    *
002100*            SO THE SCORING JOBS DIDN'T EACH HAVE TO ROLL THEIR  *
002200*            OWN COMPUTE ... ROUNDED LOGIC                       *
002300* 031809 TGD ADDED THE DECIMAL-PLACES SWITCH SO PROGRPT COULD    *
002400*            SHARE THIS ROUTINE FOR ITS ONE-DECIMAL ANGLE MEAN   *
002500* 981015 AK  Y2K REVIEW -- NO DATE FIELDS IN THIS CSECT, NO      *
002600*            CHANGE REQUIRED                                     *
002700* 110714 MM  ADDED THE DEBUG OVERLAY REDEFINES BELOW -- WANTED   *
002800*            TO EYEBALL THE PACKED FIELDS IN A CEEDUMP WITHOUT   *
002900*            UNPACKING THEM BY HAND EVERY TIME                   *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-ADJUSTED-VALUE          PIC S9(7)V999 COMP-3.
004600     05  WS-ADJUSTED-DEBUG REDEFINES WS-ADJUSTED-VALUE            110714MM
004700                                     PIC X(06).                   110714MM
004800     05  WS-TRUNCATED-INT           PIC S9(7) COMP-3.
004900     05  WS-TRUNCATED-1DEC          PIC S9(7)V9 COMP-3.
005000
005100 LINKAGE SECTION.
005200 01  RNDHAFZ-REC.
005300     05  RNDH-INPUT-VALUE           PIC S9(7)V99 COMP-3.
005400     05  RNDH-INPUT-DEBUG REDEFINES RNDH-INPUT-VALUE              110714MM
005500                                     PIC X(05).                   110714MM
005600     05  RNDH-DECIMAL-PLACES        PIC 9(1) COMP.
005700     05  RNDH-OUTPUT-VALUE          PIC S9(7)V99 COMP-3.
005800     05  RNDH-OUTPUT-DEBUG REDEFINES RNDH-OUTPUT-VALUE            110714MM
005900                                     PIC X(05).                   110714MM
006000
006100 PROCEDURE DIVISION USING RNDHAFZ-REC.
006200 000-MAINLINE.
006300     EVALUATE RNDH-DECIMAL-PLACES
006400         WHEN 0
006500             PERFORM 100-ROUND-TO-INTEGER
006600         WHEN 1
006700             PERFORM 200-ROUND-TO-TENTH
006800         WHEN OTHER
006900             MOVE RNDH-INPUT-VALUE TO RNDH-OUTPUT-VALUE
007000     END-EVALUATE.
007100     GOBACK.
007200
007300 100-ROUND-TO-INTEGER.
007400*    ADD OR SUBTRACT ONE-HALF BEFORE THE TRUNCATING MOVE BELOW --
007500*    THE MOVE TO A ZERO-DECIMAL FIELD DROPS THE FRACTION, SO THE
007600*    HALF WE ADDED IS WHAT CARRIES THE ROUNDING.
007700     IF RNDH-INPUT-VALUE NOT < ZERO
007800         COMPUTE WS-ADJUSTED-VALUE = RNDH-INPUT-VALUE + 0.5
007900     ELSE
008000         COMPUTE WS-ADJUSTED-VALUE = RNDH-INPUT-VALUE - 0.5
008100     END-IF.
008200     MOVE WS-ADJUSTED-VALUE TO WS-TRUNCATED-INT.
008300     MOVE WS-TRUNCATED-INT TO RNDH-OUTPUT-VALUE.
008400
008500 200-ROUND-TO-TENTH.                                              031809TG
008600     IF RNDH-INPUT-VALUE NOT < ZERO                               031809TG
008700         COMPUTE WS-ADJUSTED-VALUE = RNDH-INPUT-VALUE + 0.05      031809TG
008800     ELSE                                                         031809TG
008900         COMPUTE WS-ADJUSTED-VALUE = RNDH-INPUT-VALUE - 0.05      031809TG
009000     END-IF.                                                      031809TG
009100     MOVE WS-ADJUSTED-VALUE TO WS-TRUNCATED-1DEC.                 031809TG
009200     MOVE WS-TRUNCATED-1DEC TO RNDH-OUTPUT-VALUE.                 031809TG
