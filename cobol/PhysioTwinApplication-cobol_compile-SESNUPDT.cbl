000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SESNUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/96.
000600 DATE-COMPILED. 03/18/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          SECOND HALF OF SESSION INTAKE.  READS THE EDITED
001200*          SESSION FILE PRODUCED BY SESNEDIT, CLASSIFIES A RISK
001300*          ALERT FOR EACH SESSION FROM ITS PAIN SCORES AND EVENT
001400*          LOG, RECOMPUTES THE OWNING PATIENT'S RECOVERY SCORE
001500*          FROM THAT PATIENT'S 10 MOST RECENT SESSIONS, AND
001600*          REWRITES THE PATIENT MASTER.  PRINTS THE BATCH
001700*          CONTROL REPORT AT THE END OF THE RUN.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 031896 JS  ORIGINAL CUT, PATTERNED ON THE OLD DALYUPDT/TRMTUPDT*
002100*            TRAILER-BALANCE AND VSAM-REWRITE SHAPE              *
002200* 970304 TGD ADDED THE 10-SESSION ROLLING TABLE FOR RECOVSCR,    *
002300*            RESET ON EVERY PAT-ID CONTROL BREAK                 *
002400* 981102 AK  Y2K -- NO DATE ARITHMETIC IN THIS STEP, NO CHANGE   *
002500*            REQUIRED                                            *
002600* 060814 MM  ADDED THE ALERT-LEVEL PRIORITY CHAIN IN 200-230,    *
002700*            REPLACING THE OLD PLACEHOLDER SINGLE PAIN-PEAK TEST *
002800* 160317 TGD THE LONG ALERT-MESSAGE LITERALS IN 230-WRITE-ALERT  *
002900*            WERE SPLIT WITH & -- SWAPPED FOR A STANDARD HYPHEN  *
003000*            LITERAL CONTINUATION, & IS NOT IN THIS COMPILER     *
003100******************************************************************
003200*
003300*          INPUT FILE              -   DDS0001.SESNEDOUT
003400*          INPUT FILE              -   DDS0001.EVNTEDOUT
003500*          VSAM MASTER FILE        -   DDS0001.PATMSTR
003600*          OUTPUT FILE PRODUCED    -   DDS0001.ALERTFIL
003700*          OUTPUT FILE PRODUCED    -   DDS0001.CTLRPT
003800*          DUMP FILE               -   SYSOUT
003900*
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT SESNEDIN
005400     ASSIGN TO UT-S-SESNEDOUT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800     SELECT EVNTEDIN
005900     ASSIGN TO UT-S-EVNTEDOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT ALERTFIL
006400     ASSIGN TO UT-S-ALERTFIL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT REPORT-FILE
006900     ASSIGN TO UT-S-CTLRPT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT PATMSTR
007300            ASSIGN       TO PATMSTR
007400            ORGANIZATION IS INDEXED
007500            ACCESS MODE  IS RANDOM
007600            RECORD KEY   IS PAT-ID
007700            FILE STATUS  IS PATMSTR-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  SESNEDIN
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 120 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SESSION-DAILY-REC-IN.
009500 01  SESSION-DAILY-REC-IN PIC X(120).
009600
009700 FD  EVNTEDIN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 120 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS EVENT-DETAIL-REC-IN.
010300 01  EVENT-DETAIL-REC-IN PIC X(120).
010400
010500 FD  ALERTFIL
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 180 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS ALERT-REC-OUT.
011100 01  ALERT-REC-OUT PIC X(180).
011200
011300 FD  REPORT-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS REPORT-LINE.
011900 01  REPORT-LINE PIC X(132).
012000
012100 FD  PATMSTR
012200     RECORD CONTAINS 80 CHARACTERS
012300     DATA RECORD IS PATIENT-MASTER-REC.
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                      PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000     05  PATMSTR-STATUS              PIC X(2).
013100         88 RECORD-FOUND    VALUE "00".
013200
013300 COPY SESNDALY.
013400 COPY PATMSTR.
013500 COPY ALERTREC.
013600
013700 01  WS-TRAILER-REC.
013800     05  WS-TRAILER-ID               PIC X(08).
013900         88  IS-TRAILER-ROW           VALUE "TRAILER1".
014000     05  FILLER                      PIC X(12).
014100     05  WS-TR-SESSIONS-READ         PIC 9(09).
014200     05  WS-TR-SESSIONS-REJECTED     PIC 9(09).
014300     05  FILLER                      PIC X(82).
014400
014500 01  WS-RECENT-SESSION-TBL.
014600     05  WS-RECENT-COUNT             PIC 9(2) COMP.
014700     05  WS-RECENT-ENTRY OCCURS 10 TIMES
014800                 INDEXED BY WS-RECENT-IDX.
014900         10  WS-RECENT-ADHERENCE      PIC 9(3).
015000         10  WS-RECENT-RISK-EVENTS    PIC 9(4).
015100         10  WS-RECENT-PAIN-AFTER     PIC 9(2).
015200
015300 01  WS-RECOVSCR-LINK.
015400     05  LNK-SESSION-COUNT           PIC 9(2) COMP.
015500     05  LNK-SESSION-TBL OCCURS 10 TIMES.
015600         10  LNK-ADHERENCE            PIC 9(3).
015700         10  LNK-RISK-EVENTS          PIC 9(4).
015800         10  LNK-PAIN-AFTER           PIC 9(2).
015900     05  LNK-RECOVERY-SCORE          PIC 9(3) COMP.
016000
016100 01  WS-CURRENT-PAT-ID               PIC X(08) VALUE SPACES.
016200
016300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016400     05  SESSIONS-READ               PIC 9(7) COMP.
016500     05  SESSIONS-REJECTED           PIC 9(7) COMP.
016600     05  ALERTS-RED                  PIC 9(7) COMP.
016700     05  ALERTS-YELLOW               PIC 9(7) COMP.
016800     05  PATIENTS-UPDATED            PIC 9(7) COMP.
016900     05  WS-EVT-IDX                  PIC 9(2) COMP.
017000     05  WS-PAIN-PEAK                PIC 9(2).
017100     05  WS-PAIN-PEAK-DEBUG REDEFINES WS-PAIN-PEAK
017200                                     PIC X(02).
017300     05  WS-STOP-FOUND-SW            PIC X(01).
017400         88  STOP-EVENT-FOUND         VALUE "Y".
017500     05  WS-WARN-FOUND-SW            PIC X(01).
017600         88  WARN-EVENT-FOUND         VALUE "Y".
017700     05  WS-STOP-MESSAGE             PIC X(60).
017800     05  WS-WARN-MESSAGE             PIC X(60).
017900
018000 01  FLAGS-AND-SWITCHES.
018100     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018200         88  NO-MORE-DATA             VALUE "N".
018300     05  ALERT-LEVEL-SW              PIC X(06) VALUE SPACES.
018400         88  NO-ALERT                 VALUE SPACES.
018500
018600 01  WS-RPT-LINE-1.
018700     05  FILLER                      PIC X(05) VALUE SPACES.
018800     05  FILLER                      PIC X(40) VALUE
018900         "PHYSIOTWIN CLINICAL - BATCH CONTROL RPT".
019000     05  FILLER                      PIC X(87) VALUE SPACES.
019100     05  WS-RPT-L1-DEBUG REDEFINES FILLER PIC X(87).
019200
019300 01  WS-RPT-LINE-2.
019400     05  FILLER                      PIC X(05) VALUE SPACES.
019500     05  WS-RPT-LABEL                PIC X(30).
019600     05  WS-RPT-VALUE                PIC ZZZ,ZZ9.
019700     05  FILLER                      PIC X(90) VALUE SPACES.
019800
019900 COPY ABENDREC.
020000
020100 PROCEDURE DIVISION.
020200 000-MAINLINE.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-PROCESS-SESSION THRU 100-EXIT
020500             UNTIL NO-MORE-DATA OR IS-TRAILER-ROW.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB SESNUPDT ********".
021300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021400     MOVE ZERO TO WS-RECENT-COUNT.
021500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021600     PERFORM 900-READ-SESNEDIN THRU 900-EXIT.
021700     IF NO-MORE-DATA
021800         MOVE "EMPTY EDITED SESSION FILE" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN.
022000 000-EXIT.
022100     EXIT.
022200
022300 100-PROCESS-SESSION.
022400     MOVE "100-PROCESS-SESSION" TO PARA-NAME.
022500     IF SES-PAT-ID NOT = WS-CURRENT-PAT-ID
022600         MOVE SES-PAT-ID TO WS-CURRENT-PAT-ID
022700         MOVE ZERO TO WS-RECENT-COUNT.                            970304TG
022800
022900     PERFORM 200-CLASSIFY-ALERT THRU 200-EXIT.
023000     PERFORM 300-SCORE-AND-UPDATE THRU 300-EXIT.
023100
023200     ADD +1 TO SESSIONS-READ.
023300     PERFORM 900-READ-SESNEDIN THRU 900-EXIT.
023400 100-EXIT.
023500     EXIT.
023600
023700* ALERT-CLASSIFICATION PRIORITY CHAIN -- FIRST MATCH WINS.
023800 200-CLASSIFY-ALERT.                                              060814MM
023900     MOVE "200-CLASSIFY-ALERT" TO PARA-NAME.                      060814MM
024000     MOVE SPACES TO ALERT-LEVEL-SW.
024100     IF SES-PAIN-BEFORE > SES-PAIN-AFTER
024200         MOVE SES-PAIN-BEFORE TO WS-PAIN-PEAK
024300     ELSE
024400         MOVE SES-PAIN-AFTER TO WS-PAIN-PEAK.
024500
024600     MOVE "N" TO WS-STOP-FOUND-SW.
024700     MOVE "N" TO WS-WARN-FOUND-SW.
024800     MOVE SPACES TO WS-STOP-MESSAGE.
024900     MOVE SPACES TO WS-WARN-MESSAGE.
025000     PERFORM 250-SCAN-EVENTS-FOR-WARN THRU 250-EXIT
025100         VARYING WS-EVT-IDX FROM 1 BY 1
025200         UNTIL WS-EVT-IDX > SES-EVENT-COUNT.
025300
025400     IF WS-PAIN-PEAK NOT < 7
025500         MOVE "RED   " TO ALT-LEVEL
025600         MOVE "PAIN LEVEL HIGH (>=7). SESSION STOP EVENT LOGGED. "
025700              TO ALT-MESSAGE
025800         MOVE "CLINICIAN REVIEW RECOMMENDED." TO
025900              ALT-MESSAGE (51:30)
026000         GO TO 230-WRITE-ALERT.
026100
026200     IF STOP-EVENT-FOUND
026300         MOVE "RED   " TO ALT-LEVEL
026400         IF WS-STOP-MESSAGE = SPACES
026500             MOVE "STOP EVENT DETECTED. CLINICIAN REVIEW
026600-    "RECOMMENDED." TO ALT-MESSAGE
026700         ELSE
026800             MOVE WS-STOP-MESSAGE TO ALT-MESSAGE
026900         END-IF
027000         GO TO 230-WRITE-ALERT.
027100
027200     IF WS-PAIN-PEAK NOT < 4 AND WS-PAIN-PEAK NOT > 6
027300         MOVE "YELLOW" TO ALT-LEVEL
027400         MOVE "PAIN LEVEL MODERATE (4-6). CLINICIAN REVIEW
027500-    "RECOMMENDED." TO ALT-MESSAGE
027600         GO TO 230-WRITE-ALERT.
027700
027800     IF WARN-EVENT-FOUND OR SES-RISK-EVENTS > ZERO
027900         MOVE "YELLOW" TO ALT-LEVEL
028000         IF WS-WARN-MESSAGE = SPACES
028100             MOVE "DEVIATION DETECTED. CLINICIAN REVIEW
028200-    "RECOMMENDED." TO ALT-MESSAGE
028300         ELSE
028400             MOVE WS-WARN-MESSAGE TO ALT-MESSAGE
028500         END-IF
028600         GO TO 230-WRITE-ALERT.
028700
028800     GO TO 200-EXIT.
028900
029000 230-WRITE-ALERT.
029100     MOVE SES-ID TO ALT-ID.
029200     MOVE SES-PAT-ID TO ALT-PAT-ID.
029300     MOVE SPACES TO ALT-REVIEW-STATUS.
029400     MOVE SPACES TO ALT-REVIEW-NOTE.
029500     MOVE SPACES TO ALT-REVIEWED-BY.
029600     MOVE ZERO TO ALT-REVIEWED-AT.
029700     MOVE SES-DATE TO ALT-CREATED.
029800     WRITE ALERT-REC-OUT FROM ALERT-REC.
029900     IF ALT-LEVEL-RED
030000         ADD +1 TO ALERTS-RED
030100     ELSE
030200         ADD +1 TO ALERTS-YELLOW.
030300
030400 200-EXIT.
030500     EXIT.
030600
030700* READS THIS SESSION'S EVENT ROWS, LOOKING FOR THE FIRST STOP
030800* EVENT AND THE FIRST WARN EVENT (SEVERITY-BASED), SO 200-CLASSIFY
030900* -ALERT CAN PICK A MESSAGE WITHOUT RE-SCANNING THE EVENT FILE.
031000 250-SCAN-EVENTS-FOR-WARN.
031100     MOVE "250-SCAN-EVENTS-FOR-WARN" TO PARA-NAME.
031200     READ EVNTEDIN INTO EVENT-DETAIL-REC
031300         AT END GO TO 250-EXIT
031400     END-READ.
031500     IF (EVT-SEV-STOP OR EVT-SEV-RED) AND NOT STOP-EVENT-FOUND
031600         MOVE "Y" TO WS-STOP-FOUND-SW
031700         MOVE EVT-MESSAGE TO WS-STOP-MESSAGE.
031800     IF (EVT-SEV-WARNING OR EVT-SEV-YELLOW)
031900                             AND NOT WARN-EVENT-FOUND
032000         MOVE "Y" TO WS-WARN-FOUND-SW
032100         MOVE EVT-MESSAGE TO WS-WARN-MESSAGE.
032200 250-EXIT.
032300     EXIT.
032400
032500* ROLL THIS SESSION INTO THE 10-MOST-RECENT TABLE FOR THE OWNING
032600* PATIENT, CALL RECOVSCR, AND REWRITE THE PATIENT MASTER.
032700 300-SCORE-AND-UPDATE.
032800     MOVE "300-SCORE-AND-UPDATE" TO PARA-NAME.
032900     PERFORM 320-ROLL-RECENT-TABLE THRU 320-EXIT.
033000     PERFORM 340-CALL-RECOVSCR THRU 340-EXIT.
033100     PERFORM 360-REWRITE-PATMSTR THRU 360-EXIT.
033200 300-EXIT.
033300     EXIT.
033400
033500 320-ROLL-RECENT-TABLE.
033600     IF WS-RECENT-COUNT < 10
033700         ADD +1 TO WS-RECENT-COUNT
033800     ELSE
033900         PERFORM 325-SHIFT-RECENT-ROW
034000             VARYING WS-RECENT-IDX FROM 1 BY 1
034100             UNTIL WS-RECENT-IDX > 9.
034200     MOVE SES-ADHERENCE TO
034300         WS-RECENT-ADHERENCE (WS-RECENT-COUNT).
034400     MOVE SES-RISK-EVENTS TO
034500         WS-RECENT-RISK-EVENTS (WS-RECENT-COUNT).
034600     MOVE SES-PAIN-AFTER TO
034700         WS-RECENT-PAIN-AFTER (WS-RECENT-COUNT).
034800 320-EXIT.
034900     EXIT.
035000
035100 325-SHIFT-RECENT-ROW.
035200     MOVE WS-RECENT-ENTRY (WS-RECENT-IDX + 1) TO
035300         WS-RECENT-ENTRY (WS-RECENT-IDX).
035400
035500 340-CALL-RECOVSCR.
035600     MOVE WS-RECENT-COUNT TO LNK-SESSION-COUNT.
035700     PERFORM 345-COPY-RECENT-ROW
035800         VARYING WS-RECENT-IDX FROM 1 BY 1
035900         UNTIL WS-RECENT-IDX > WS-RECENT-COUNT.
036000     CALL "RECOVSCR" USING WS-RECOVSCR-LINK.
036100 340-EXIT.
036200     EXIT.
036300
036400 345-COPY-RECENT-ROW.
036500     MOVE WS-RECENT-ADHERENCE (WS-RECENT-IDX) TO
036600         LNK-ADHERENCE (WS-RECENT-IDX).
036700     MOVE WS-RECENT-RISK-EVENTS (WS-RECENT-IDX) TO
036800         LNK-RISK-EVENTS (WS-RECENT-IDX).
036900     MOVE WS-RECENT-PAIN-AFTER (WS-RECENT-IDX) TO
037000         LNK-PAIN-AFTER (WS-RECENT-IDX).
037100
037200 360-REWRITE-PATMSTR.
037300     MOVE "360-REWRITE-PATMSTR" TO PARA-NAME.
037400     MOVE SES-PAT-ID TO PAT-ID.
037500     READ PATMSTR INTO PATIENT-MASTER-REC
037600         INVALID KEY
037700             MOVE "** SESSION FOR UNKNOWN PATIENT" TO ABEND-REASON
037800             MOVE SES-PAT-ID TO ACTUAL-VAL
037900             GO TO 1000-ABEND-RTN
038000     END-READ.
038100     MOVE LNK-RECOVERY-SCORE TO PAT-RECOVERY.
038200     REWRITE PATIENT-MASTER-REC
038300         INVALID KEY
038400             MOVE "** PROBLEM REWRITING PATMSTR" TO ABEND-REASON
038500             MOVE SES-PAT-ID TO ACTUAL-VAL
038600             GO TO 1000-ABEND-RTN
038700     END-REWRITE.
038800     ADD +1 TO PATIENTS-UPDATED.
038900 360-EXIT.
039000     EXIT.
039100
039200 800-OPEN-FILES.
039300     MOVE "800-OPEN-FILES" TO PARA-NAME.
039400     OPEN INPUT SESNEDIN, EVNTEDIN.
039500     OPEN OUTPUT ALERTFIL, REPORT-FILE, SYSOUT.
039600     OPEN I-O PATMSTR.
039700 800-EXIT.
039800     EXIT.
039900
040000 850-CLOSE-FILES.
040100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE SESNEDIN, EVNTEDIN,
040300           ALERTFIL, REPORT-FILE, SYSOUT, PATMSTR.
040400 850-EXIT.
040500     EXIT.
040600
040700 900-READ-SESNEDIN.
040800     READ SESNEDIN INTO SESSION-DAILY-REC
040900         AT END MOVE "N" TO MORE-DATA-SW
041000         GO TO 900-EXIT
041100     END-READ.
041200     MOVE 1 TO WS-EVT-IDX.
041300 900-EXIT.
041400     EXIT.
041500
041600 999-CLEANUP.
041700     MOVE "999-CLEANUP" TO PARA-NAME.
041800     IF NOT IS-TRAILER-ROW
041900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
042000         GO TO 1000-ABEND-RTN.
042100     MOVE WS-TR-SESSIONS-REJECTED TO SESSIONS-REJECTED.
042200     IF SESSIONS-READ NOT EQUAL TO WS-TR-SESSIONS-READ
042300         MOVE "** INVALID FILE - # SESSIONS OUT OF BALANCE" TO
042400              ABEND-REASON
042500         MOVE SESSIONS-READ TO ACTUAL-VAL-N
042600         MOVE WS-TR-SESSIONS-READ TO EXPECTED-VAL-N
042700         WRITE SYSOUT-REC FROM ABEND-REC
042800         GO TO 1000-ABEND-RTN.
042900
043000     PERFORM 900-WRITE-CONTROL-RPT THRU 900-EXIT.
043100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043200
043300     DISPLAY "** SESSIONS READ **".
043400     DISPLAY SESSIONS-READ.
043500     DISPLAY "** SESSIONS REJECTED AT EDIT **".
043600     DISPLAY SESSIONS-REJECTED.
043700     DISPLAY "** RED ALERTS **".
043800     DISPLAY ALERTS-RED.
043900     DISPLAY "** YELLOW ALERTS **".
044000     DISPLAY ALERTS-YELLOW.
044100     DISPLAY "** PATIENTS UPDATED **".
044200     DISPLAY PATIENTS-UPDATED.
044300     DISPLAY "******** NORMAL END OF JOB SESNUPDT ********".
044400 999-EXIT.
044500     EXIT.
044600
044700 900-WRITE-CONTROL-RPT.
044800     WRITE REPORT-LINE FROM WS-RPT-LINE-1.
044900     MOVE "SESSIONS READ" TO WS-RPT-LABEL.
045000     MOVE SESSIONS-READ TO WS-RPT-VALUE.
045100     WRITE REPORT-LINE FROM WS-RPT-LINE-2.
045200     MOVE "SESSIONS REJECTED" TO WS-RPT-LABEL.
045300     MOVE SESSIONS-REJECTED TO WS-RPT-VALUE.
045400     WRITE REPORT-LINE FROM WS-RPT-LINE-2.
045500     MOVE "ALERTS WRITTEN - RED" TO WS-RPT-LABEL.
045600     MOVE ALERTS-RED TO WS-RPT-VALUE.
045700     WRITE REPORT-LINE FROM WS-RPT-LINE-2.
045800     MOVE "ALERTS WRITTEN - YELLOW" TO WS-RPT-LABEL.
045900     MOVE ALERTS-YELLOW TO WS-RPT-VALUE.
046000     WRITE REPORT-LINE FROM WS-RPT-LINE-2.
046100     MOVE "PATIENTS UPDATED" TO WS-RPT-LABEL.
046200     MOVE PATIENTS-UPDATED TO WS-RPT-VALUE.
046300     WRITE REPORT-LINE FROM WS-RPT-LINE-2.
046400 900-EXIT.
046500     EXIT.
046600
046700 1000-ABEND-RTN.
046800     WRITE SYSOUT-REC FROM ABEND-REC.
046900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047000     DISPLAY "*** ABNORMAL END OF JOB-SESNUPDT ***" UPON CONSOLE.
047100     DIVIDE ZERO-VAL INTO ONE-VAL.
047200