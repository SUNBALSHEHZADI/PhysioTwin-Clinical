000100******************************************************************
000200* PRESDFLT                                                      *
000300* CLINICAL-DEFAULTS TABLE FOR NEW PRESCRIPTIONS.  LOADED ONCE AT *
000400* PROGRAM START, SEARCHED ALL ON RX-EXERCISE-KEY (TABLE MUST STAY*
000500* IN ASCENDING KEY SEQUENCE -- DO NOT ADD A ROW OUT OF ORDER).   *
000600* A KEY NOT FOUND IN THE TABLE TAKES THE CATCH-ALL ROW VALUES    *
000700* CARRIED IN DFLT-OTHER-xxx BELOW, NOT A TABLE ENTRY.            *
000800* SHARED BY RXMAINT (NEW-PRESCRIPTION CREATE) AND PATSUMRY (NEXT *
000900* EXERCISE TARGET REP COUNT).                                   *
001000*                                                                *
001100* 970226 TGD ORIGINAL CUT -- THREE EXERCISES ON THE FORMULARY AT *
001200*            GO-LIVE                                            *
001300* 981009 AK  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE MADE        *
001400* 150611 MM  CATCH-ALL ROW PULLED OUT OF THE TABLE INTO ITS OWN  *
001500*            77-LEVELS SO SEARCH ALL WOULDN'T TRIP OVER AN       *
001600*            UNKEYED WILDCARD ENTRY                             *
001700******************************************************************
001800 01  WS-RXDFLT-VALUES.
001900     05  FILLER PIC X(40) VALUE
002000         "ELBOW-FLEXION       0601700100300       ".
002100     05  FILLER PIC X(40) VALUE
002200         "KNEE-EXT-SEATED     1501850100300       ".
002300     05  FILLER PIC X(40) VALUE
002400         "SHOULDER-FLEXION    0401300080300       ".
002500
002600 01  WS-RXDFLT-TABLE REDEFINES WS-RXDFLT-VALUES.
002700     05  WS-RXDFLT-ENTRY OCCURS 3 TIMES
002800                 ASCENDING KEY IS DFLT-EXERCISE-KEY
002900                 INDEXED BY DFLT-IDX.
003000         10  DFLT-EXERCISE-KEY      PIC X(20).
003100         10  DFLT-SAFE-MIN-DEG      PIC 9(03).
003200         10  DFLT-SAFE-MAX-DEG      PIC 9(03).
003300         10  DFLT-REP-LIMIT         PIC 9(03).
003400         10  DFLT-DURATION-SEC      PIC 9(04).
003500         10  FILLER                 PIC X(07).
003600
003700* CATCH-ALL ROW FOR AN EXERCISE KEY NOT CARRIED ABOVE.
003800 77  DFLT-OTHER-SAFE-MIN-DEG        PIC 9(03) VALUE 060.
003900 77  DFLT-OTHER-SAFE-MAX-DEG        PIC 9(03) VALUE 170.
004000 77  DFLT-OTHER-REP-LIMIT           PIC 9(03) VALUE 008.
004100 77  DFLT-OTHER-DURATION-SEC        PIC 9(04) VALUE 0300.
004200 77  DFLT-OTHER-DEV-STOP-DEG        PIC 9(03) VALUE 015.
004300 77  DFLT-OTHER-PROTOCOL-VER        PIC 9(03) VALUE 001.
