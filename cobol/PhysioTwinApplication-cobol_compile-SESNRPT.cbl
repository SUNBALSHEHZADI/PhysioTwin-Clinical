000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SESNRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/14/09.
000600 DATE-COMPILED. 09/14/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          PRINTS THE PER-SESSION CLINICAL REPORT FOR A REQUESTED
001200*          SESSION ID.  INPUT IS A SMALL REQUEST-TRANSACTION FILE
001300*          CARRYING THE SESSION ID AND THE REQUESTING USER ID.
001400*          THE ACCESS RULE (THERAPIST SEES ANY SESSION, A
001500*          PATIENT ONLY THEIR OWN) IS CHECKED BEFORE ANY REPORT
001600*          LINE IS PRINTED.  THE SESSION AND EVENT FILES ARE NOT
001700*          IN SES-ID SEQUENCE, SO EACH REQUEST REWINDS AND SCANS
001800*          THEM FROM THE TOP -- ACCEPTABLE HERE SINCE THE REQUEST
001900*          FILE IS SHORT.
002000******************************************************************
002100* CHANGE LOG                                                     *
002200* 091409 JS  ORIGINAL CUT, REWIND-AND-SCAN PATTERNED ON THE OLD  *
002300*            TRMTSRCH TABLE-LOAD/SEARCH SHAPE                    *
002400* 110218 TGD ADDED THE ACCESS-RULE CHECK IN 150-CHECK-ACCESS     *
002500*            AHEAD OF ANY PRINTING, PER THE CLINICAL GOVERNANCE  *
002600*            REVIEW                                              *
002700* 981204 AK  Y2K REVIEW -- ALL DATE/TIME FIELDS ALREADY WIDE     *
002800*            ENOUGH, NO CHANGE REQUIRED                          *
002900* 150812 MM  CAPPED THE EVENT-LOG EXCERPT AT 30 LINES IN         *
003000*            600-SCAN-EVENTS -- A RUNAWAY DEVICE FEED HAD BEEN   *
003100*            LOGGING HUNDREDS OF EVENTS AND BLOWING UP THE REPORT*
003200* 160311 TGD A PATIENT REQUESTING SOMEONE ELSE'S SESSION WAS     *
003300*            GETTING "NOT FOUND" INSTEAD OF "FORBIDDEN" --       *
003400*            200-FIND-SESSION WAS CLEARING THE FOUND SWITCH ON   *
003500*            THE OWNER-MISMATCH, SO 100-PROCESS-REQUEST NEVER    *
003600*            SAW THAT THE SESSION WAS THERE.  LEFT FOUND ALONE,  *
003700*            RE-TEST ACCESS-GRANTED AFTER THE FIND INSTEAD       *
003800* 160317 TGD THE DISCLAIMER LITERAL IN WS-DISCLAIMER-LINE WAS    *
003900*            SPLIT WITH & -- SWAPPED FOR A STANDARD HYPHEN       *
004000*            LITERAL CONTINUATION, & IS NOT IN THIS COMPILER     *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT REQNDATA
005500     ASSIGN TO UT-S-REQNDATA
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS RQFCODE.
005800
005900     SELECT SESNDATA
006000     ASSIGN TO UT-S-SESNDATA
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS SSFCODE.
006300
006400     SELECT EVNTDATA
006500     ASSIGN TO UT-S-EVNTDATA
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS EVFCODE.
006800
006900     SELECT REPORT-FILE
007000     ASSIGN TO UT-S-SESNRPT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT PATMSTR
007500            ASSIGN       TO PATMSTR
007600            ORGANIZATION IS INDEXED
007700            ACCESS MODE  IS RANDOM
007800            RECORD KEY   IS PAT-ID
007900            FILE STATUS  IS PATMSTR-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  REQNDATA
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 20 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS REQUEST-REC.
009700 01  REQUEST-REC.
009800     05  REQ-SESSION-ID             PIC X(08).
009900     05  REQ-USER-ID                PIC X(08).
010000     05  FILLER                     PIC X(04).
010100
010200 FD  SESNDATA
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 120 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SESSION-DAILY-REC-IN.
010800 01  SESSION-DAILY-REC-IN PIC X(120).
010900
011000 FD  EVNTDATA
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 120 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS EVENT-DETAIL-REC-IN.
011600 01  EVENT-DETAIL-REC-IN PIC X(120).
011700
011800 FD  REPORT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS REPORT-LINE.
012400 01  REPORT-LINE PIC X(132).
012500
012600 FD  PATMSTR
012700     RECORD CONTAINS 80 CHARACTERS
012800     DATA RECORD IS PATIENT-MASTER-REC.
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  RQFCODE                    PIC X(2).
013300         88  NO-MORE-REQUESTS        VALUE "10".
013400     05  SSFCODE                    PIC X(2).
013500         88  NO-MORE-SESSIONS        VALUE "10".
013600     05  EVFCODE                    PIC X(2).
013700     05  OFCODE                     PIC X(2).
013800         88  CODE-WRITE              VALUE SPACES.
013900     05  PATMSTR-STATUS             PIC X(2).
014000         88  RECORD-FOUND             VALUE "00".
014100     05  FILLER                     PIC X(02).
014200
014300 COPY SESNDALY.
014400 COPY PATMSTR.
014500
014600 01  WS-SESSION-FOUND-REC.
014700     05  WSF-SES-ID                 PIC X(08).
014800     05  WSF-PAT-ID                 PIC X(08).
014900     05  WSF-EXERCISE-KEY           PIC X(20).
015000     05  WSF-DATE                   PIC 9(08).
015100     05  WSF-TIME                   PIC 9(06).
015200     05  WSF-PAIN-BEFORE            PIC 9(02).
015300     05  WSF-PAIN-AFTER             PIC 9(02).
015400     05  WSF-REPS                   PIC 9(03).
015500     05  WSF-AVG-ANGLE              PIC 9(03)V9(1).
015600     05  WSF-RISK-EVENTS            PIC 9(04).
015700     05  WSF-ADHERENCE              PIC 9(03).
015800     05  WSF-AI-CONF                PIC 9(03).
015900     05  WSF-EVENT-COUNT            PIC 9(02).
016000     05  WSF-SESSION-FOUND-SW       PIC X(01).
016100         88  SESSION-WAS-FOUND       VALUE "Y".
016200     05  FILLER                     PIC X(10).
016300
016400 01  WS-EVENT-TABLE.
016500     05  WS-EVENT-COUNT-USED        PIC 9(2) COMP.
016600     05  WS-EVENT-ENTRY OCCURS 30 TIMES
016700                 INDEXED BY EVT-IDX.
016800         10  WSE-TS                  PIC 9(14).
016900         10  WSE-SEVERITY            PIC X(08).
017000         10  WSE-TYPE                PIC X(16).
017100         10  WSE-MESSAGE             PIC X(60).
017200     05  FILLER                     PIC X(06).
017300
017400 01  WS-ACCESS-SW                   PIC X(01).
017500     88  ACCESS-GRANTED              VALUE "Y".
017600
017700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017800     05  REQUESTS-READ              PIC 9(5) COMP.
017900     05  REPORTS-PRINTED            PIC 9(5) COMP.
018000     05  WS-EVT-IDX                 PIC 9(2) COMP.
018100     05  WS-LIST-IDX                PIC 9(2) COMP.
018200     05  FILLER                     PIC X(04).
018300
018400 01  WS-TITLE-LINE.
018500     05  FILLER                     PIC X(05) VALUE SPACES.
018600     05  FILLER                     PIC X(40) VALUE
018700         "PHYSIOTWIN CLINICAL - SESSION REPORT".
018800     05  FILLER                     PIC X(87) VALUE SPACES.
018900
019000 01  WS-DISCLAIMER-LINE.
019100     05  FILLER                     PIC X(05) VALUE SPACES.
019200     05  FILLER                     PIC X(90) VALUE
019300         "DECISION SUPPORT ONLY. DOES NOT REPLACE CLINICAL
019400-    "JUDGMENT. NOT DIAGNOSTIC OR PRESCRIPTIVE.".
019500     05  FILLER                     PIC X(37) VALUE SPACES.
019600
019700 01  WS-SUMMARY-LINE.
019800     05  FILLER                     PIC X(05) VALUE SPACES.
019900     05  WS-SUM-LABEL                PIC X(22).
020000     05  WS-SUM-VALUE                PIC X(95).
020100     05  FILLER                     PIC X(10) VALUE SPACES.
020200
020300 01  WS-EVENT-HDR-LINE.
020400     05  FILLER                     PIC X(05) VALUE SPACES.
020500     05  FILLER                     PIC X(20) VALUE
020600         "EVENT LOG (EXCERPT)".
020700     05  FILLER                     PIC X(107) VALUE SPACES.
020800
020900 01  WS-EVENT-DETAIL-LINE.
021000     05  FILLER                     PIC X(05) VALUE SPACES.
021100     05  WS-EVT-TS-O                 PIC 9(14).
021200     05  FILLER                     PIC X(02) VALUE SPACES.
021300     05  WS-EVT-SEV-O                 PIC X(08).
021400     05  FILLER                     PIC X(02) VALUE SPACES.
021500     05  WS-EVT-TYPE-O                PIC X(16).
021600     05  FILLER                     PIC X(02) VALUE SPACES.
021700     05  WS-EVT-MSG-O                 PIC X(60).
021800     05  FILLER                     PIC X(23) VALUE SPACES.
021900
022000 01  WS-ERROR-LINE.
022100     05  FILLER                     PIC X(05) VALUE SPACES.
022200     05  WS-ERR-TEXT                PIC X(40).
022300     05  FILLER                     PIC X(87) VALUE SPACES.
022400
022500 COPY ABENDREC.
022600
022700 PROCEDURE DIVISION.
022800 000-MAINLINE.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
023100             UNTIL NO-MORE-REQUESTS.
023200     PERFORM 999-CLEANUP THRU 999-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023800     DISPLAY "******** BEGIN JOB SESNRPT ********".
023900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024000     OPEN INPUT REQNDATA, PATMSTR.
024100     OPEN OUTPUT REPORT-FILE, SYSOUT.
024200     PERFORM 900-READ-REQNDATA THRU 900-EXIT.
024300 000-EXIT.
024400     EXIT.
024500
024600 100-PROCESS-REQUEST.
024700     MOVE "100-PROCESS-REQUEST" TO PARA-NAME.
024800     ADD +1 TO REQUESTS-READ.
024900     PERFORM 150-CHECK-ACCESS THRU 150-EXIT.
025000     IF ACCESS-GRANTED
025100         PERFORM 200-FIND-SESSION THRU 200-EXIT
025200         IF SESSION-WAS-FOUND AND ACCESS-GRANTED
025300             PERFORM 700-WRITE-TITLE THRU 780-WRITE-EVENT-DETAIL
025400             ADD +1 TO REPORTS-PRINTED
025500         ELSE IF SESSION-WAS-FOUND
025600             MOVE "FORBIDDEN" TO WS-ERR-TEXT
025700             WRITE REPORT-LINE FROM WS-ERROR-LINE
025800         ELSE
025900             MOVE "NOT FOUND" TO WS-ERR-TEXT
026000             WRITE REPORT-LINE FROM WS-ERROR-LINE
026100         END-IF
026200     ELSE
026300         MOVE "FORBIDDEN" TO WS-ERR-TEXT
026400         WRITE REPORT-LINE FROM WS-ERROR-LINE
026500     END-IF.
026600     PERFORM 900-READ-REQNDATA THRU 900-EXIT.
026700 100-EXIT.
026800     EXIT.
026900
027000* A THERAPIST MAY EXPORT ANY SESSION; A PATIENT ONLY THEIR OWN --
027100* WE DO NOT KNOW THE SESSION'S OWNER UNTIL 200-FIND-SESSION RUNS,
027200* SO A PATIENT REQUESTER IS PROVISIONALLY GRANTED HERE AND THE
027300* OWNER CHECK IS FINISHED IN 200-FIND-SESSION.
027400 150-CHECK-ACCESS.                                                110218TG
027500     MOVE "150-CHECK-ACCESS" TO PARA-NAME.                        110218TG
027600     MOVE "Y" TO WS-ACCESS-SW.
027700     MOVE REQ-USER-ID TO PAT-ID.
027800     READ PATMSTR INTO PATIENT-MASTER-REC
027900         INVALID KEY
028000             MOVE "N" TO WS-ACCESS-SW
028100     END-READ.
028200 150-EXIT.
028300     EXIT.
028400
028500* REWIND AND SCAN SESNDATA/EVNTDATA LOCK-STEP FOR THE REQUESTED
028600* SES-ID.  IF THE REQUESTER IS A PATIENT, THE FINAL ACCESS CHECK
028700* (SESSION OWNED BY THE REQUESTER) HAPPENS HERE, NOT IN 150 --
028800* THE FOUND SWITCH IS LEFT ALONE ON AN OWNER MISMATCH SO
028900* 100-PROCESS-REQUEST CAN STILL TELL A FOUND-BUT-FORBIDDEN
029000* SESSION APART FROM ONE THAT TRULY IS NOT ON FILE.
029100 200-FIND-SESSION.
029200     MOVE "200-FIND-SESSION" TO PARA-NAME.
029300     MOVE "N" TO WSF-SESSION-FOUND-SW.
029400     OPEN INPUT SESNDATA, EVNTDATA.
029500     PERFORM 220-SCAN-ONE-SESSION THRU 220-EXIT
029600         UNTIL NO-MORE-SESSIONS OR SESSION-WAS-FOUND.
029700     CLOSE SESNDATA, EVNTDATA.
029800
029900     IF SESSION-WAS-FOUND AND THERAPIST-ROLE
030000         CONTINUE
030100     ELSE IF SESSION-WAS-FOUND AND WSF-PAT-ID = REQ-USER-ID
030200         CONTINUE
030300     ELSE IF SESSION-WAS-FOUND
030400         MOVE "N" TO WS-ACCESS-SW
030500     END-IF.
030600 200-EXIT.
030700     EXIT.
030800
030900 220-SCAN-ONE-SESSION.
031000     READ SESNDATA INTO SESSION-DAILY-REC
031100         AT END GO TO 220-EXIT
031200     END-READ.
031300     MOVE ZERO TO WS-EVENT-COUNT-USED.
031400     PERFORM 225-SCAN-ONE-EVENT
031500         VARYING WS-EVT-IDX FROM 1 BY 1
031600         UNTIL WS-EVT-IDX > SES-EVENT-COUNT.
031700     IF SES-ID = REQ-SESSION-ID
031800         MOVE "Y" TO WSF-SESSION-FOUND-SW
031900         MOVE SES-ID            TO WSF-SES-ID
032000         MOVE SES-PAT-ID        TO WSF-PAT-ID
032100         MOVE SES-EXERCISE-KEY  TO WSF-EXERCISE-KEY
032200         MOVE SES-DATE          TO WSF-DATE
032300         MOVE SES-TIME          TO WSF-TIME
032400         MOVE SES-PAIN-BEFORE   TO WSF-PAIN-BEFORE
032500         MOVE SES-PAIN-AFTER    TO WSF-PAIN-AFTER
032600         MOVE SES-REPS          TO WSF-REPS
032700         MOVE SES-AVG-ANGLE     TO WSF-AVG-ANGLE
032800         MOVE SES-RISK-EVENTS   TO WSF-RISK-EVENTS
032900         MOVE SES-ADHERENCE     TO WSF-ADHERENCE
033000         MOVE SES-AI-CONF       TO WSF-AI-CONF
033100         MOVE SES-EVENT-COUNT   TO WSF-EVENT-COUNT
033200     END-IF.
033300 220-EXIT.
033400     EXIT.
033500
033600* KEEPS AT MOST THE FIRST 30 EVENTS OF WHATEVER SESSION IS
033700* CURRENTLY BEING SCANNED -- OVERWRITTEN EACH TIME 220 FINDS A
033800* NON-MATCHING SESSION, KEPT WHEN IT FINDS THE ONE WE WANT.
033900 225-SCAN-ONE-EVENT.
034000     READ EVNTDATA INTO EVENT-DETAIL-REC
034100         AT END GO TO 225-EXIT
034200     END-READ.
034300     IF WS-EVENT-COUNT-USED < 30                                  150812MM
034400         ADD +1 TO WS-EVENT-COUNT-USED
034500         MOVE EVT-TS       TO WSE-TS (WS-EVENT-COUNT-USED)
034600         MOVE EVT-SEVERITY TO WSE-SEVERITY (WS-EVENT-COUNT-USED)
034700         MOVE EVT-TYPE     TO WSE-TYPE (WS-EVENT-COUNT-USED)
034800         MOVE EVT-MESSAGE  TO WSE-MESSAGE (WS-EVENT-COUNT-USED)
034900     END-IF.
035000 225-EXIT.
035100     EXIT.
035200
035300 700-WRITE-TITLE.
035400     MOVE "700-WRITE-TITLE" TO PARA-NAME.
035500     WRITE REPORT-LINE FROM WS-TITLE-LINE
035600         AFTER ADVANCING TOP-OF-FORM.
035700     WRITE REPORT-LINE FROM WS-DISCLAIMER-LINE.
035800 700-EXIT.
035900     EXIT.
036000
036100 720-WRITE-SUMMARY-BLOCK.
036200     MOVE "720-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
036300     MOVE "SESSION ID"             TO WS-SUM-LABEL.
036400     MOVE WSF-SES-ID               TO WS-SUM-VALUE.
036500     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
036600
036700     MOVE "PATIENT"                TO WS-SUM-LABEL.
036800     MOVE PAT-ID TO WS-SUM-VALUE.
036900     MOVE WSF-PAT-ID TO PAT-ID.
037000     READ PATMSTR INTO PATIENT-MASTER-REC
037100         INVALID KEY MOVE SPACES TO PATIENT-MASTER-REC
037200     END-READ.
037300     STRING PAT-NAME DELIMITED BY SIZE
037400            " (" DELIMITED BY SIZE
037500            WSF-PAT-ID DELIMITED BY SIZE
037600            ")" DELIMITED BY SIZE
037700         INTO WS-SUM-VALUE.
037800     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
037900
038000     MOVE "EXERCISE"               TO WS-SUM-LABEL.
038100     MOVE WSF-EXERCISE-KEY         TO WS-SUM-VALUE.
038200     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
038300
038400     MOVE "TIMESTAMP"              TO WS-SUM-LABEL.
038500     MOVE WSF-DATE (1:4) TO WS-SUM-VALUE (1:4).
038600     MOVE "-" TO WS-SUM-VALUE (5:1).
038700     MOVE WSF-DATE (5:2) TO WS-SUM-VALUE (6:2).
038800     MOVE "-" TO WS-SUM-VALUE (8:1).
038900     MOVE WSF-DATE (7:2) TO WS-SUM-VALUE (9:2).
039000     MOVE " " TO WS-SUM-VALUE (11:1).
039100     MOVE WSF-TIME TO WS-SUM-VALUE (12:6).
039200     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
039300
039400     MOVE "PAIN BEFORE / AFTER"    TO WS-SUM-LABEL.
039500     MOVE WSF-PAIN-BEFORE TO WS-SUM-VALUE (1:2).
039600     MOVE " / " TO WS-SUM-VALUE (3:3).
039700     MOVE WSF-PAIN-AFTER TO WS-SUM-VALUE (6:2).
039800     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
039900
040000     MOVE "REPS COMPLETED"         TO WS-SUM-LABEL.
040100     MOVE WSF-REPS TO WS-SUM-VALUE (1:3).
040200     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
040300
040400     MOVE "AVERAGE ANGLE"          TO WS-SUM-LABEL.
040500     MOVE WSF-AVG-ANGLE TO WS-SUM-VALUE (1:5).
040600     MOVE " DEGREES" TO WS-SUM-VALUE (6:8).
040700     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
040800
040900     MOVE "RISK EVENTS"            TO WS-SUM-LABEL.
041000     MOVE WSF-RISK-EVENTS TO WS-SUM-VALUE (1:4).
041100     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
041200
041300     MOVE "ADHERENCE SCORE"        TO WS-SUM-LABEL.
041400     MOVE WSF-ADHERENCE TO WS-SUM-VALUE (1:3).
041500     MOVE " / 100" TO WS-SUM-VALUE (4:6).
041600     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
041700
041800     MOVE "AI CONFIDENCE"          TO WS-SUM-LABEL.
041900     MOVE WSF-AI-CONF TO WS-SUM-VALUE (1:3).
042000     MOVE "%" TO WS-SUM-VALUE (4:1).
042100     WRITE REPORT-LINE FROM WS-SUMMARY-LINE.
042200 720-EXIT.
042300     EXIT.
042400
042500 760-WRITE-EVENT-HDR.
042600     MOVE "760-WRITE-EVENT-HDR" TO PARA-NAME.
042700     WRITE REPORT-LINE FROM WS-EVENT-HDR-LINE.
042800 760-EXIT.
042900     EXIT.
043000
043100 780-WRITE-EVENT-DETAIL.
043200     MOVE "780-WRITE-EVENT-DETAIL" TO PARA-NAME.
043300     PERFORM 720-WRITE-SUMMARY-BLOCK THRU 720-EXIT.
043400     PERFORM 760-WRITE-EVENT-HDR THRU 760-EXIT.
043500     PERFORM 785-WRITE-ONE-EVENT-LINE
043600         VARYING WS-LIST-IDX FROM 1 BY 1
043700         UNTIL WS-LIST-IDX > WS-EVENT-COUNT-USED.
043800 780-EXIT.
043900     EXIT.
044000
044100 785-WRITE-ONE-EVENT-LINE.
044200     MOVE WSE-TS (WS-LIST-IDX)       TO WS-EVT-TS-O.
044300     MOVE WSE-SEVERITY (WS-LIST-IDX) TO WS-EVT-SEV-O.
044400     MOVE WSE-TYPE (WS-LIST-IDX)     TO WS-EVT-TYPE-O.
044500     MOVE WSE-MESSAGE (WS-LIST-IDX)  TO WS-EVT-MSG-O.
044600     WRITE REPORT-LINE FROM WS-EVENT-DETAIL-LINE.
044700
044800 850-CLOSE-FILES.
044900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045000     CLOSE REQNDATA, PATMSTR, REPORT-FILE, SYSOUT.
045100 850-EXIT.
045200     EXIT.
045300
045400 900-READ-REQNDATA.
045500     READ REQNDATA INTO REQUEST-REC
045600         AT END MOVE "10" TO RQFCODE
045700         GO TO 900-EXIT
045800     END-READ.
045900 900-EXIT.
046000     EXIT.
046100
046200 999-CLEANUP.
046300     MOVE "999-CLEANUP" TO PARA-NAME.
046400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046500     DISPLAY "** REQUESTS READ **".
046600     DISPLAY REQUESTS-READ.
046700     DISPLAY "** REPORTS PRINTED **".
046800     DISPLAY REPORTS-PRINTED.
046900     DISPLAY "******** NORMAL END OF JOB SESNRPT ********".
047000 999-EXIT.
047100     EXIT.
047200
047300 1000-ABEND-RTN.
047400     WRITE SYSOUT-REC FROM ABEND-REC.
047500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047600     DISPLAY "*** ABNORMAL END OF JOB-SESNRPT ***" UPON CONSOLE.
047700     DIVIDE ZERO-VAL INTO ONE-VAL.
047800