000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  THERCASE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/19/97.
000600 DATE-COMPILED. 11/19/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          THERAPIST CASELOAD LISTING.  PATMSTR IS MAINTAINED ON
001200*          DISK IN ASCENDING PAT-CREATED ORDER BY THE OVERNIGHT
001300*          SORT STEP THAT FEEDS THIS JOB, SO NO SORT VERB IS
001400*          NEEDED HERE -- WE JUST READ IT SEQUENTIALLY, SKIPPING
001500*          ANY ROW WHOSE ROLE IS NOT PATIENT-ROLE.  SESSION-FILE
001600*          AND ALERT-FILE ARE SUMMARIZED INTO SMALL ONE-ROW-PER-
001700*          PATIENT TABLES AT HOUSEKEEPING TIME SO EACH CASELOAD
001800*          LINE IS A TABLE LOOKUP, NOT A FILE REREAD.
001900******************************************************************
002000* CHANGE LOG                                                     *
002100* 111997 JS  ORIGINAL CUT, PAGE-HEADER/DETAIL SHAPE LIFTED FROM  *
002200*            THE OLD PATLIST PATIENT-TREATMENT LISTING           *
002300* 040803 TGD ADDED THE SESSION-DATE AND ALERT-COUNT SUMMARY      *
002400*            TABLES SO THE DETAIL LINE DIDN'T HAVE TO REREAD THE *
002500*            SESSION AND ALERT FILES ONCE PER PATIENT            *
002600* 981109 AK  Y2K REVIEW -- LAST-SESSION-DATE WIDENED TO 9(8)     *
002700* 130514 MM  BLANKED LAST-SESSION-DATE INSTEAD OF PRINTING ZEROS *
002800*            WHEN A PATIENT HAS NO SESSIONS YET, PER THE CLINIC  *
002900*            FRONT-DESK COMPLAINT ABOUT "00000000" ON THE REPORT *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT PATMSTR-SEQ
004400     ASSIGN TO UT-S-PATMSTR
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS PMFCODE.
004700
004800     SELECT SESNDATA
004900     ASSIGN TO UT-S-SESNDATA
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS SSFCODE.
005200
005300     SELECT ALERTFIL
005400     ASSIGN TO UT-S-ALERTFIL
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS ALFCODE.
005700
005800     SELECT CASERPT
005900     ASSIGN TO UT-S-CASERPT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300 FD  PATMSTR-SEQ
007400     RECORD CONTAINS 80 CHARACTERS
007500     DATA RECORD IS PATIENT-MASTER-REC-IN.
007600 01  PATIENT-MASTER-REC-IN PIC X(80).
007700
007800 FD  SESNDATA
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 120 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SESSION-DAILY-REC-IN.
008400 01  SESSION-DAILY-REC-IN PIC X(120).
008500
008600 FD  ALERTFIL
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 180 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS ALERT-REC-IN.
009200 01  ALERT-REC-IN PIC X(180).
009300
009400 FD  CASERPT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 132 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RPT-REC.
010000 01  RPT-REC  PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300 01  FILE-STATUS-CODES.
010400     05  PMFCODE                    PIC X(2).
010500         88  NO-MORE-PATIENTS         VALUE "10".
010600     05  SSFCODE                    PIC X(2).
010700         88  NO-MORE-SESSIONS         VALUE "10".
010800     05  ALFCODE                    PIC X(2).
010900         88  NO-MORE-ALERTS           VALUE "10".
011000     05  OFCODE                     PIC X(2).
011100         88  CODE-WRITE               VALUE SPACES.
011200     05  FILLER                     PIC X(02).
011300
011400 COPY PATMSTR.
011500 COPY SESNDALY.
011600 COPY ALERTREC.
011700
011800 01  WS-SESSION-SUMMARY-TABLE.                                    040803TG
011900     05  WS-SESSION-SUMM-COUNT      PIC 9(4) COMP.
012000     05  WS-SESSION-SUMM-ENTRY OCCURS 2000 TIMES
012100                 INDEXED BY SESSUM-IDX.
012200         10  WSS-PAT-ID              PIC X(08).
012300         10  WSS-LAST-SESSION-DATE   PIC 9(08).                   040803TG
012400     05  FILLER                     PIC X(04).
012500
012600 01  WS-ALERT-SUMMARY-TABLE.
012700     05  WS-ALERT-SUMM-COUNT        PIC 9(4) COMP.
012800     05  WS-ALERT-SUMM-ENTRY OCCURS 2000 TIMES
012900                 INDEXED BY ALSUM-IDX.
013000         10  WSA-PAT-ID              PIC X(08).
013100         10  WSA-ALERT-COUNT         PIC 9(04).
013200     05  FILLER                     PIC X(04).
013300
013400 01  WS-FOUND-SW                    PIC X(01).
013500     88  ENTRY-WAS-FOUND              VALUE "Y".
013600
013700 01  WS-HDR-REC.
013800     05  FILLER                     PIC X(01) VALUE SPACES.
013900     05  FILLER                     PIC X(40) VALUE
014000         "PHYSIOTWIN CLINICAL - THERAPIST CASELOAD".
014100     05  FILLER                     PIC X(64) VALUE SPACES.
014200     05  FILLER                     PIC X(12) VALUE
014300         "PAGE NUMBER:" JUSTIFIED RIGHT.
014400     05  PAGE-NBR-O                 PIC ZZ9.
014500     05  FILLER                     PIC X(12) VALUE SPACES.
014600
014700 01  WS-COLM-HDR-REC.
014800     05  FILLER                     PIC X(10) VALUE "PATIENT-ID".
014900     05  FILLER                     PIC X(32) VALUE "NAME".
015000     05  FILLER                     PIC X(12) VALUE "RECOVERY".
015100     05  FILLER                    PIC X(14) VALUE "LAST-SESSION".
015200     05  FILLER                     PIC X(08) VALUE "ALERTS".
015300     05  FILLER                     PIC X(56) VALUE SPACES.
015400
015500 01  WS-DETAIL-REC.
015600     05  WSD-PAT-ID-O               PIC X(08).
015700     05  FILLER                     PIC X(02) VALUE SPACES.
015800     05  WSD-NAME-O                 PIC X(30).
015900     05  FILLER                     PIC X(02) VALUE SPACES.
016000     05  WSD-RECOVERY-O             PIC 999.
016100     05  FILLER                     PIC X(09) VALUE SPACES.
016200     05  WSD-LAST-SESSION-O         PIC X(10).
016300     05  FILLER                     PIC X(04) VALUE SPACES.
016400     05  WSD-ALERT-COUNT-O          PIC ZZZ9.
016500     05  FILLER                     PIC X(53) VALUE SPACES.
016600
016700 01  WS-FOOTER-REC.
016800     05  FILLER                     PIC X(05) VALUE SPACES.
016900     05  FILLER                     PIC X(22) VALUE
017000         "TOTAL PATIENTS LISTED:".
017100     05  WSF-PATIENT-COUNT-O        PIC ZZZ9.
017200     05  FILLER                     PIC X(101) VALUE SPACES.
017300
017400 01  WS-BLANK-LINE                  PIC X(132) VALUE SPACES.
017500
017600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017700     05  WS-LINES                   PIC 9(2) COMP VALUE 99.
017800     05  WS-PAGES                   PIC 9(2) COMP VALUE 1.
017900     05  PATIENTS-LISTED            PIC 9(4) COMP.
018000     05  WS-SCAN-IDX                PIC 9(4) COMP.
018100     05  WS-LAST-SESSION-DISPLAY    PIC 9(08).
018200     05  FILLER                     PIC X(04).
018300
018400 COPY ABENDREC.
018500
018600 PROCEDURE DIVISION.
018700 000-MAINLINE.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 100-PROCESS-PATIENT THRU 100-EXIT
019000             UNTIL NO-MORE-PATIENTS.
019100     PERFORM 900-WRITE-FOOTER THRU 900-EXIT.
019200     PERFORM 999-CLEANUP THRU 999-EXIT.
019300     MOVE +0 TO RETURN-CODE.
019400     GOBACK.
019500
019600 000-HOUSEKEEPING.
019700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800     DISPLAY "******** BEGIN JOB THERCASE ********".
019900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020000     MOVE 99 TO WS-LINES.
020100     OPEN INPUT PATMSTR-SEQ, SESNDATA, ALERTFIL.
020200     OPEN OUTPUT CASERPT, SYSOUT.
020300     PERFORM 050-LOAD-SESSION-SUMMARY THRU 050-EXIT.
020400     PERFORM 060-LOAD-ALERT-SUMMARY THRU 060-EXIT.
020500     CLOSE SESNDATA, ALERTFIL.
020600     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
020700 000-EXIT.
020800     EXIT.
020900
021000* BUILDS A ONE-ROW-PER-PATIENT TABLE OF THE MOST RECENT SESSION
021100* DATE SEEN, BY LINEAR SEARCH-AND-UPDATE AS THE WHOLE FILE GOES
021200* BY.  SESSION-FILE IS NOT IN PAT-ID ORDER END TO END OVER TIME
021300* (NEW SESSIONS ARE APPENDED), SO A CONTROL-BREAK APPROACH WOULD
021400* MISS LATER ROWS FOR A PATIENT SEEN EARLIER IN THE FILE.
021500 050-LOAD-SESSION-SUMMARY.
021600     MOVE "050-LOAD-SESSION-SUMMARY" TO PARA-NAME.
021700     MOVE ZERO TO WS-SESSION-SUMM-COUNT.
021800     PERFORM 055-ACCUM-ONE-SESSION
021900         VARYING WS-SCAN-IDX FROM 1 BY 1
022000         UNTIL NO-MORE-SESSIONS.
022100 050-EXIT.
022200     EXIT.
022300
022400 055-ACCUM-ONE-SESSION.
022500     READ SESNDATA INTO SESSION-DAILY-REC
022600         AT END GO TO 055-EXIT
022700     END-READ.
022800     MOVE "N" TO WS-FOUND-SW.
022900     PERFORM 057-CHECK-SESSION-ROW
023000         VARYING SESSUM-IDX FROM 1 BY 1
023100         UNTIL SESSUM-IDX > WS-SESSION-SUMM-COUNT
023200               OR ENTRY-WAS-FOUND.
023300     IF NOT ENTRY-WAS-FOUND
023400         ADD +1 TO WS-SESSION-SUMM-COUNT
023500         MOVE SES-PAT-ID TO
023600             WSS-PAT-ID (WS-SESSION-SUMM-COUNT)
023700         MOVE SES-DATE TO
023800             WSS-LAST-SESSION-DATE (WS-SESSION-SUMM-COUNT)
023900     END-IF.
024000 055-EXIT.
024100     EXIT.
024200
024300 057-CHECK-SESSION-ROW.
024400     IF WSS-PAT-ID (SESSUM-IDX) = SES-PAT-ID
024500         MOVE "Y" TO WS-FOUND-SW
024600         IF SES-DATE > WSS-LAST-SESSION-DATE (SESSUM-IDX)
024700             MOVE SES-DATE TO
024800                 WSS-LAST-SESSION-DATE (SESSUM-IDX)
024900         END-IF
025000     END-IF.
025100
025200* SAME LINEAR SEARCH-AND-UPDATE SHAPE AS 050, COUNTING ALERT
025300* ROWS INSTEAD OF TRACKING A MAXIMUM DATE.
025400 060-LOAD-ALERT-SUMMARY.
025500     MOVE "060-LOAD-ALERT-SUMMARY" TO PARA-NAME.
025600     MOVE ZERO TO WS-ALERT-SUMM-COUNT.
025700     PERFORM 065-ACCUM-ONE-ALERT
025800         VARYING WS-SCAN-IDX FROM 1 BY 1
025900         UNTIL NO-MORE-ALERTS.
026000 060-EXIT.
026100     EXIT.
026200
026300 065-ACCUM-ONE-ALERT.
026400     READ ALERTFIL INTO ALERT-REC
026500         AT END GO TO 065-EXIT
026600     END-READ.
026700     MOVE "N" TO WS-FOUND-SW.
026800     PERFORM 067-CHECK-ALERT-ROW
026900         VARYING ALSUM-IDX FROM 1 BY 1
027000         UNTIL ALSUM-IDX > WS-ALERT-SUMM-COUNT
027100               OR ENTRY-WAS-FOUND.
027200     IF NOT ENTRY-WAS-FOUND
027300         ADD +1 TO WS-ALERT-SUMM-COUNT
027400         MOVE ALT-PAT-ID TO
027500             WSA-PAT-ID (WS-ALERT-SUMM-COUNT)
027600         MOVE 1 TO
027700             WSA-ALERT-COUNT (WS-ALERT-SUMM-COUNT)
027800     END-IF.
027900 065-EXIT.
028000     EXIT.
028100
028200 067-CHECK-ALERT-ROW.
028300     IF WSA-PAT-ID (ALSUM-IDX) = ALT-PAT-ID
028400         MOVE "Y" TO WS-FOUND-SW
028500         ADD +1 TO WSA-ALERT-COUNT (ALSUM-IDX)
028600     END-IF.
028700
028800 100-PROCESS-PATIENT.
028900     MOVE "100-PROCESS-PATIENT" TO PARA-NAME.
029000     IF PATIENT-ROLE
029100         PERFORM 740-WRITE-DETAIL THRU 740-EXIT
029200         ADD +1 TO PATIENTS-LISTED
029300     END-IF.
029400     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
029500 100-EXIT.
029600     EXIT.
029700
029800 600-PAGE-BREAK.
029900     WRITE RPT-REC FROM WS-BLANK-LINE.
030000 600-EXIT.
030100     EXIT.
030200
030300 700-WRITE-PAGE-HDR.
030400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
030500     WRITE RPT-REC FROM WS-BLANK-LINE
030600         AFTER ADVANCING 1.
030700     MOVE WS-PAGES TO PAGE-NBR-O.
030800     WRITE RPT-REC FROM WS-HDR-REC
030900         AFTER ADVANCING NEXT-PAGE.
031000     ADD +1 TO WS-PAGES.
031100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
031200     MOVE ZERO TO WS-LINES.
031300 700-EXIT.
031400     EXIT.
031500
031600 720-WRITE-COLM-HDR.
031700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
031800     WRITE RPT-REC FROM WS-BLANK-LINE
031900         AFTER ADVANCING 1.
032000     WRITE RPT-REC FROM WS-COLM-HDR-REC
032100         AFTER ADVANCING 1.
032200 720-EXIT.
032300     EXIT.
032400
032500 740-WRITE-DETAIL.
032600     MOVE "740-WRITE-DETAIL" TO PARA-NAME.
032700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
032800
032900     MOVE PAT-ID      TO WSD-PAT-ID-O.
033000     MOVE PAT-NAME    TO WSD-NAME-O.
033100     MOVE PAT-RECOVERY TO WSD-RECOVERY-O.
033200
033300     MOVE "N" TO WS-FOUND-SW.
033400     PERFORM 745-FIND-SESSION-DATE
033500         VARYING SESSUM-IDX FROM 1 BY 1
033600         UNTIL SESSUM-IDX > WS-SESSION-SUMM-COUNT
033700               OR ENTRY-WAS-FOUND.
033800     IF ENTRY-WAS-FOUND
033900         MOVE WS-LAST-SESSION-DISPLAY (1:4) TO
034000             WSD-LAST-SESSION-O (1:4)
034100         MOVE "-" TO WSD-LAST-SESSION-O (5:1)
034200         MOVE WS-LAST-SESSION-DISPLAY (5:2) TO
034300             WSD-LAST-SESSION-O (6:2)
034400         MOVE "-" TO WSD-LAST-SESSION-O (8:1)
034500         MOVE WS-LAST-SESSION-DISPLAY (7:2) TO
034600             WSD-LAST-SESSION-O (9:2)
034700     ELSE
034800         MOVE SPACES TO WSD-LAST-SESSION-O                        130514MM
034900     END-IF.
035000
035100     MOVE "N" TO WS-FOUND-SW.
035200     MOVE ZERO TO WSD-ALERT-COUNT-O.
035300     PERFORM 747-FIND-ALERT-COUNT
035400         VARYING ALSUM-IDX FROM 1 BY 1
035500         UNTIL ALSUM-IDX > WS-ALERT-SUMM-COUNT
035600               OR ENTRY-WAS-FOUND.
035700
035800     WRITE RPT-REC FROM WS-DETAIL-REC
035900         AFTER ADVANCING 1.
036000     ADD +1 TO WS-LINES.
036100 740-EXIT.
036200     EXIT.
036300
036400 745-FIND-SESSION-DATE.
036500     IF WSS-PAT-ID (SESSUM-IDX) = PAT-ID
036600         MOVE "Y" TO WS-FOUND-SW
036700         MOVE WSS-LAST-SESSION-DATE (SESSUM-IDX) TO
036800             WS-LAST-SESSION-DISPLAY
036900     END-IF.
037000
037100 747-FIND-ALERT-COUNT.
037200     IF WSA-PAT-ID (ALSUM-IDX) = PAT-ID
037300         MOVE "Y" TO WS-FOUND-SW
037400         MOVE WSA-ALERT-COUNT (ALSUM-IDX) TO WSD-ALERT-COUNT-O
037500     END-IF.
037600
037700 790-CHECK-PAGINATION.
037800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
037900     IF WS-LINES > 50
038000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
038100     END-IF.
038200 790-EXIT.
038300     EXIT.
038400
038500 900-READ-PATMSTR.
038600     READ PATMSTR-SEQ INTO PATIENT-MASTER-REC
038700         AT END MOVE "10" TO PMFCODE
038800     END-READ.
038900 900-EXIT.
039000     EXIT.
039100
039200 900-WRITE-FOOTER.
039300     MOVE "900-WRITE-FOOTER" TO PARA-NAME.
039400     MOVE PATIENTS-LISTED TO WSF-PATIENT-COUNT-O.
039500     WRITE RPT-REC FROM WS-FOOTER-REC
039600         AFTER ADVANCING 2.
039700 900-EXIT.
039800     EXIT.
039900
040000 950-CLOSE-FILES.
040100     MOVE "950-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE PATMSTR-SEQ, CASERPT, SYSOUT.
040300 950-EXIT.
040400     EXIT.
040500
040600 999-CLEANUP.
040700     MOVE "999-CLEANUP" TO PARA-NAME.
040800     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
040900     DISPLAY "** PATIENTS LISTED **".
041000     DISPLAY PATIENTS-LISTED.
041100     DISPLAY "******** NORMAL END OF JOB THERCASE ********".
041200 999-EXIT.
041300     EXIT.
041400
041500 1000-ABEND-RTN.
041600     WRITE SYSOUT-REC FROM ABEND-REC.
041700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
041800     DISPLAY "*** ABNORMAL END OF JOB-THERCASE ***" UPON CONSOLE.
041900     DIVIDE ZERO-VAL INTO ONE-VAL.
