000100******************************************************************
000200* RVWTRANS                                                      *
000300* CLINICIAN ALERT-REVIEW TRANSACTION -- INPUT TO ALTREVW.  ONE   *
000400* TRANSACTION DISPOSITIONS ONE ALERT: APPROVED, REJECTED, OR     *
000500* NOTED, WITH AN OPTIONAL FREE-TEXT NOTE.  ARRIVAL-ORDER FILE,   *
000600* NO KEY -- ALTREVW MATCHES RVW-ALERT-ID AGAINST THE ALERT TABLE *
000700* IT LOADED FROM ALERT-FILE.                                     *
000800*                                                                *
000900* 960418 TGD ORIGINAL CUT, MODELLED ON THE OLD TREATMENT-UPDATE  *
001000*            TRANSACTION LAYOUT                                 *
001100* 981115 AK  Y2K -- RVW-TS WIDENED FROM 9(12) TO 9(14)           *
001200* 110302 MM  ADDED THE "NOTED" VERDICT, THERAPISTS WANTED A WAY  *
001300*            TO LEAVE A NOTE WITHOUT APPROVING OR REJECTING      *
001400******************************************************************
001500 01  REVIEW-TRANS-REC.
001600     05  RVW-ALERT-ID               PIC X(08).
001700     05  RVW-THERAPIST-ID           PIC X(08).
001800     05  RVW-STATUS                 PIC X(08).
001900         88  RVW-ST-APPROVED         VALUE "APPROVED".
002000         88  RVW-ST-REJECTED         VALUE "REJECTED".
002100         88  RVW-ST-NOTED            VALUE "NOTED   ".
002200     05  RVW-NOTE                   PIC X(30).
002300     05  RVW-TS                     PIC 9(14).
002400     05  FILLER                     PIC X(12).
