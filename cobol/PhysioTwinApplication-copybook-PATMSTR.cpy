000100******************************************************************
000200* PATMSTR                                                       *
000300* PATIENT/THERAPIST MASTER RECORD -- ONE ROW PER USER OF THE     *
000400* PHYSIOTWIN REMOTE-THERAPY SERVICE.  KEYED VSAM FILE, RECORD    *
000500* KEY IS PAT-ID.  CARRIES THE PATIENT'S CURRENT RECOVERY SCORE   *
000600* SO THE SESSION-UPDATE JOB CAN REWRITE IT WITHOUT RE-READING    *
000700* THE FULL SESSION HISTORY EVERY TIME.                          *
000800*                                                                *
000900* 880215 JS  ORIGINAL LAYOUT                                    *
001000* 940502 TGD ADDED PAT-CREATED SO CASELOAD LISTING CAN SORT ON IT*
001100* 981009 AK  Y2K -- PAT-CREATED WIDENED FROM 9(6) TO 9(8)        *
001200* 050118 MM  ADDED PAT-ROLE 88-LEVELS, DROPPED THE OLD TYPE CODE *
001300******************************************************************
001400 01  PATIENT-MASTER-REC.
001500     05  PAT-ID                     PIC X(08).
001600     05  PAT-NAME                   PIC X(30).
001700     05  PAT-ROLE                   PIC X(01).
001800         88  PATIENT-ROLE            VALUE "P".
001900         88  THERAPIST-ROLE          VALUE "T".
002000     05  PAT-RECOVERY                PIC 9(03).
002100     05  PAT-CREATED                 PIC 9(08).
002200     05  PAT-CREATED-PARTS REDEFINES PAT-CREATED.
002300         10  PAT-CREATED-YYYY        PIC 9(04).
002400         10  PAT-CREATED-MM          PIC 9(02).
002500         10  PAT-CREATED-DD          PIC 9(02).
002600     05  FILLER                     PIC X(30).
