000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* RECOVSCR -- PATIENT RECOVERY SCORE CALCULATOR.                *
000400* CALLED FROM THE SESSION-UPDATE JOB (SESNUPDT) ONCE PER SESSION *
000500* RECORD, AFTER THE CALLER HAS BUILT THE RECENT-SESSION TABLE    *
000600* FOR THE OWNING PATIENT (10 MOST RECENT SESSIONS, MOST RECENT   *
000700* FIRST).  RETURNS A SINGLE 0-100 SCORE.  REPLACES THE OLD       *
000800* CLCLBCST LAB/EQUIPMENT REIMBURSEMENT CSECT -- SAME CALL SHAPE, *
000900* DIFFERENT ARITHMETIC.                                          *
001000******************************************************************
001100 PROGRAM-ID.  RECOVSCR.
001200 AUTHOR. JON SAYLES.
001300 INSTALLATION. COBOL DEVELOPMENT CENTER.
001400 DATE-WRITTEN. 02/04/97.
001500 DATE-COMPILED. 02/04/97.
001600 SECURITY. NON-CONFIDENTIAL.
001700
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 020497 JS  ORIGINAL CUT -- CARVED OUT OF CLCLBCST, THE OLD     *
002100*            REIMBURSEMENT-COST CSECT, KEEPING THE SAME CALL     *
002200*            SHAPE BUT REPLACING THE COST ARITHMETIC WITH THE    *
002300*            CLINICAL SCORING FORMULA                            *
002400* 030512 TGD CHANGED THE AVERAGES TO CALL RNDHAFZ INSTEAD OF     *
002500*            COMPUTE ... ROUNDED -- THE COMPILER'S ROUNDED       *
002600*            PHRASE WAS ROUNDING HALF-TO-EVEN ON THIS BOX, NOT   *
002700*            HALF-AWAY-FROM-ZERO LIKE THE SPEC WANTS             *
002800* 981015 AK  Y2K REVIEW -- NO DATE FIELDS IN THIS CSECT, NO      *
002900*            CHANGE REQUIRED                                     *
003000* 091203 MM  CLAMPED THE RETURNED SCORE TO 100, A BAD FEED FROM  *
003100*            THE DEVICE VENDOR WAS PUSHING ADHERENCE OVER 100    *
003200*            AND BLOWING THE SCORE PAST THE 3-DIGIT FIELD        *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-SESSION-IDX             PIC 9(2) COMP.
004900     05  WS-SUM-ADHERENCE           PIC 9(5) COMP-3.
005000     05  WS-SUM-RISK-EVENTS         PIC 9(6) COMP-3.
005100     05  WS-SUM-PAIN-AFTER          PIC 9(4) COMP-3.
005200     05  WS-AVG-ADHERENCE           PIC 9(3)V99 COMP-3.
005300     05  WS-AVG-RISK-EVENTS         PIC 9(4)V99 COMP-3.
005400     05  WS-AVG-RISK-DEBUG REDEFINES WS-AVG-RISK-EVENTS
005500                                     PIC X(04).
005600     05  WS-AVG-PAIN-AFTER          PIC 9(2)V99 COMP-3.
005700     05  WS-SCORE-RAW               PIC S9(5)V99 COMP-3.
005800     05  WS-SCORE-DEBUG REDEFINES WS-SCORE-RAW
005900                                     PIC X(04).
006000     05  WS-SCORE-TERM              PIC S9(5)V99 COMP-3.
006100     05  WS-RND-REC.
006200         10  WS-RND-INPUT            PIC S9(7)V99 COMP-3.
006300         10  WS-RND-DEC-PLACES       PIC 9(1) COMP.
006400         10  WS-RND-OUTPUT           PIC S9(7)V99 COMP-3.
006500
006600 LINKAGE SECTION.
006700 01  RECOVSCR-REC.
006800     05  RSC-SESSION-COUNT          PIC 9(2) COMP.
006900     05  RSC-SESSION-TBL OCCURS 10 TIMES
007000                 INDEXED BY RSC-IDX.
007100         10  RSC-ADHERENCE           PIC 9(3).
007200         10  RSC-RISK-EVENTS         PIC 9(4).
007300         10  RSC-PAIN-AFTER          PIC 9(2).
007400     05  RSC-RECOVERY-SCORE         PIC 9(3) COMP.
007500     05  RSC-SCORE-DEBUG REDEFINES RSC-RECOVERY-SCORE
007600                                     PIC X(02).
007700
007800 PROCEDURE DIVISION USING RECOVSCR-REC.
007900 000-MAINLINE.
008000     MOVE ZERO TO WS-SUM-ADHERENCE
008100                  WS-SUM-RISK-EVENTS
008200                  WS-SUM-PAIN-AFTER.
008300     IF RSC-SESSION-COUNT = ZERO
008400         MOVE ZERO TO RSC-RECOVERY-SCORE
008500         GOBACK
008600     END-IF.
008700     PERFORM 100-ACCUM-SESSION
008800         VARYING WS-SESSION-IDX FROM 1 BY 1
008900         UNTIL WS-SESSION-IDX > RSC-SESSION-COUNT.
009000     PERFORM 200-COMPUTE-AVERAGES.
009100     PERFORM 300-COMPUTE-SCORE.
009200     PERFORM 400-ROUND-AND-CLAMP.
009300     GOBACK.
009400
009500 100-ACCUM-SESSION.
009600     ADD RSC-ADHERENCE (WS-SESSION-IDX) TO WS-SUM-ADHERENCE.
009700     ADD RSC-RISK-EVENTS (WS-SESSION-IDX) TO WS-SUM-RISK-EVENTS.
009800     ADD RSC-PAIN-AFTER (WS-SESSION-IDX) TO WS-SUM-PAIN-AFTER.
009900
010000 200-COMPUTE-AVERAGES.
010100*    INTERMEDIATE MEANS CARRY 2 DECIMAL PLACES PER THE SCORING
010200*    SPEC -- THE COMP-3 PICTURES ABOVE HOLD THAT FOR US.
010300     COMPUTE WS-AVG-ADHERENCE =
010400         WS-SUM-ADHERENCE / RSC-SESSION-COUNT.
010500     COMPUTE WS-AVG-RISK-EVENTS =
010600         WS-SUM-RISK-EVENTS / RSC-SESSION-COUNT.
010700     COMPUTE WS-AVG-PAIN-AFTER =
010800         WS-SUM-PAIN-AFTER / RSC-SESSION-COUNT.
010900
011000 300-COMPUTE-SCORE.
011100     COMPUTE WS-SCORE-RAW = WS-AVG-ADHERENCE * 0.7.
011200     COMPUTE WS-SCORE-TERM = 30 - (WS-AVG-RISK-EVENTS * 3).
011300     IF WS-SCORE-TERM > ZERO
011400         ADD WS-SCORE-TERM TO WS-SCORE-RAW
011500     END-IF.
011600     COMPUTE WS-SCORE-TERM = 20 - (WS-AVG-PAIN-AFTER * 2).
011700     IF WS-SCORE-TERM > ZERO
011800         ADD WS-SCORE-TERM TO WS-SCORE-RAW
011900     END-IF.
012000
012100 400-ROUND-AND-CLAMP.                                             030512TG
012200     MOVE WS-SCORE-RAW TO WS-RND-INPUT.                           030512TG
012300     MOVE ZERO TO WS-RND-DEC-PLACES.                              030512TG
012400     CALL "RNDHAFZ" USING WS-RND-REC.                             030512TG
012500     MOVE WS-RND-OUTPUT TO RSC-RECOVERY-SCORE.
012600     IF RSC-RECOVERY-SCORE > 100                                  091203MM
012700         MOVE 100 TO RSC-RECOVERY-SCORE                           091203MM
012800     END-IF.
