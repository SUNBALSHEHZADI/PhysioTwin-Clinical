000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATSUMRY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/09/08.
000600 DATE-COMPILED. 06/09/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          BUILDS ONE PATIENT-SUMMARY RECORD PER PATIENT: CURRENT
001200*          RECOVERY SCORE, 7-POINT PAIN TREND, TOTAL SESSION
001300*          COUNT, NEXT-EXERCISE TARGET REPS AND THE 10 MOST
001400*          RECENT ALERTS.  DRIVEN OFF THE PATIENT MASTER, MATCHED
001500*          AGAINST THE SESSION FILE THE SAME WAY THE OLD PATLIST
001600*          MATCHED ITS TREATMENT FILE AGAINST THE PATIENT FILE.
001700*          PRESCRIPTIONS AND ALERTS ARE LOADED WHOLE TO TABLES
001800*          AND SEARCHED, THE WAY PATSRCH LOADED ITS EQUIPMENT
001900*          FILE.
002000******************************************************************
002100* CHANGE LOG                                                     *
002200* 060908 JS  ORIGINAL CUT, OFF THE OLD PATLIST MASTER/DETAIL     *
002300*            MATCH AND THE PATSRCH TABLE-LOAD IDIOM              *
002400* 081117 TGD ADDED THE ALERT TABLE SCAN FOR THE 10-MOST-RECENT   *
002500*            ALERT LIST -- LINEAR, NOT SEARCH ALL, SINCE THE     *
002600*            ALERT FILE IS IN CREATION ORDER, NOT PAT-ID ORDER   *
002700* 981204 AK  Y2K -- REVIEWED, ALL DATE FIELDS ALREADY 9(08)/9(14)*
002800* 140227 MM  ADDED THE PARTIAL-SESSION SCAN OF THE EVENT FILE SO *
002900*            THE PAIN-TREND LISTING CARRIES THE SAME PARTIAL FLAG*
003000*            THE SESSION REPORT USES                             *
003100* 160226 TGD PATSUM-REC WAS DECLARED 700 BUT THE WORK RECORD     *
003200*            ADDS UP TO 708 -- WIDENED THE FD AND DEBUG OVERLAY  *
003300*            SO THE WRITE STOPS TRUNCATING THE LAST 8 BYTES      *
003400* 160304 TGD 100-PROCESS-PATIENT WAS BUILDING A SUMMARY FOR      *
003500*            THERAPIST-ROLE ROWS TOO -- GUARDED WITH PATIENT-    *
003600*            ROLE, SAME AS THERCASE AND SESNRPT ALREADY DO       *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT PATMSTR
005100     ASSIGN TO UT-S-PATMSTR
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS PMFCODE.
005400
005500     SELECT SESNDATA
005600     ASSIGN TO UT-S-SESNDATA
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS SSFCODE.
005900
006000     SELECT EVNTDATA
006100     ASSIGN TO UT-S-EVNTDATA
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS EVFCODE.
006400
006500     SELECT PRESNDATA
006600     ASSIGN TO UT-S-PRESNDATA
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS PRFCODE.
006900
007000     SELECT ALERTFIL
007100     ASSIGN TO UT-S-ALERTFIL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ALFCODE.
007400
007500     SELECT PATSUM-FILE
007600     ASSIGN TO UT-S-PATSUM
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  PATMSTR
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PATIENT-MASTER-REC-IN.
009600 01  PATIENT-MASTER-REC-IN PIC X(80).
009700
009800 FD  SESNDATA
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 120 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SESSION-DAILY-REC-IN.
010400 01  SESSION-DAILY-REC-IN PIC X(120).
010500
010600 FD  EVNTDATA
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 120 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS EVENT-DETAIL-REC-IN.
011200 01  EVENT-DETAIL-REC-IN PIC X(120).
011300
011400 FD  PRESNDATA
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS PRESCRIPTION-REC-IN.
012000 01  PRESCRIPTION-REC-IN PIC X(80).
012100
012200 FD  ALERTFIL
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 180 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS ALERT-REC-IN.
012800 01  ALERT-REC-IN PIC X(180).
012900
013000 FD  PATSUM-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 708 CHARACTERS                               160226TG
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS PATSUM-REC.
013600 01  PATSUM-REC                     PIC X(708).                   160226TG
013700
013800 WORKING-STORAGE SECTION.
013900 01  FILE-STATUS-CODES.
014000     05  PMFCODE                    PIC X(2).
014100         88  NO-MORE-PATIENTS        VALUE "10".
014200     05  SSFCODE                    PIC X(2).
014300         88  NO-MORE-SESSIONS        VALUE "10".
014400     05  EVFCODE                    PIC X(2).
014500     05  PRFCODE                    PIC X(2).
014600         88  NO-MORE-PRESCRIPS       VALUE "10".
014700     05  ALFCODE                    PIC X(2).
014800         88  NO-MORE-ALERTS          VALUE "10".
014900     05  OFCODE                     PIC X(2).
015000         88  CODE-WRITE              VALUE SPACES.
015100     05  FILLER                     PIC X(02).
015200
015300 COPY PATMSTR.
015400 COPY SESNDALY.
015500 COPY PRESCRIP.
015600 COPY ALERTREC.
015700 COPY PRESDFLT.
015800
015900 01  WS-PRESCRIP-TABLE.
016000     05  WS-PRESCRIP-COUNT          PIC 9(4) COMP.
016100     05  WS-PRESCRIP-ENTRY OCCURS 500 TIMES
016200                 INDEXED BY PRESCRIP-IDX.
016300         10  WSP-PAT-ID              PIC X(08).
016400         10  WSP-EXERCISE-KEY        PIC X(20).
016500         10  WSP-REP-LIMIT           PIC 9(03).
016600     05  FILLER                     PIC X(04).
016700
016800 01  WS-ALERT-TABLE.
016900     05  WS-ALERT-COUNT             PIC 9(4) COMP.
017000     05  WS-ALERT-ENTRY OCCURS 1000 TIMES
017100                 INDEXED BY ALERT-IDX.
017200         10  WSA-PAT-ID              PIC X(08).
017300         10  WSA-ID                  PIC X(08).
017400         10  WSA-LEVEL               PIC X(06).
017500         10  WSA-MESSAGE             PIC X(80).
017600         10  WSA-CREATED             PIC 9(08).
017700     05  FILLER                     PIC X(04).
017800
017900 01  PATSUM-WORK-REC.
018000     05  PSM-PAT-ID                 PIC X(08).
018100     05  PSM-RECOVERY               PIC 9(03).
018200     05  PSM-SESSION-COUNT          PIC 9(05).
018300     05  PSM-PAIN-TREND-COUNT       PIC 9(01).
018400     05  PSM-PAIN-TREND OCCURS 7 TIMES
018500                 INDEXED BY PAIN-IDX.
018600         10  PSM-PAIN-VALUE          PIC 9(02).
018700         10  PSM-PAIN-PARTIAL        PIC X(01).
018800             88  PAIN-IS-PARTIAL      VALUE "Y".
018900     05  PSM-NEXT-EXERCISE          PIC X(20)
019000                                     VALUE "KNEE-EXT-SEATED".
019100     05  PSM-NEXT-TARGET-REPS       PIC 9(03).
019200     05  PSM-ALERT-COUNT            PIC 9(02).
019300     05  PSM-ALERT OCCURS 10 TIMES
019400                 INDEXED BY PSM-ALT-IDX.
019500         10  PSM-ALT-ID              PIC X(08).
019600         10  PSM-ALT-LEVEL           PIC X(06).
019700         10  PSM-ALT-MESSAGE         PIC X(40).
019800         10  PSM-ALT-DATE            PIC 9(08).
019900     05  FILLER                     PIC X(25).
020000
020100* RAW CHARACTER OVERLAY SO A CEEDUMP SHOWS THE WHOLE BUILT RECORD
020200* WITHOUT WALKING EVERY OCCURS ROW BY HAND.
020300 01  PATSUM-DEBUG-VIEW REDEFINES PATSUM-WORK-REC
020400                                     PIC X(708).                  160226TG
020500
020600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020700     05  PATIENTS-PROCESSED         PIC 9(7) COMP.
020800     05  WS-EVT-IDX                 PIC 9(2) COMP.
020900     05  WS-SCAN-IDX                PIC 9(4) COMP.
021000     05  WS-SHIFT-IDX                PIC 9(1) COMP.
021100     05  FILLER                     PIC X(04).
021200
021300 01  FLAGS-AND-SWITCHES.
021400     05  MORE-SESSION-SW            PIC X(01) VALUE "Y".
021500         88  NO-MORE-SESSION-ROWS    VALUE "N".
021600     05  SESSION-PARTIAL-SW         PIC X(01).
021700         88  SESSION-IS-PARTIAL      VALUE "Y".
021800     05  WS-FOUND-SW                PIC X(01).
021900         88  ENTRY-WAS-FOUND         VALUE "Y".
022000     05  FILLER                     PIC X(05).
022100
022200 COPY ABENDREC.
022300
022400 PROCEDURE DIVISION.
022500 000-MAINLINE.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 100-PROCESS-PATIENT THRU 100-EXIT
022800             UNTIL NO-MORE-PATIENTS.
022900     PERFORM 999-CLEANUP THRU 999-EXIT.
023000     MOVE +0 TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500     DISPLAY "******** BEGIN JOB PATSUMRY ********".
023600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023800     PERFORM 050-LOAD-PRESCRIP-TABLE THRU 050-EXIT
023900         VARYING WS-SCAN-IDX FROM 1 BY 1
024000         UNTIL NO-MORE-PRESCRIPS OR WS-SCAN-IDX > 500.
024100     PERFORM 060-LOAD-ALERT-TABLE THRU 060-EXIT
024200         VARYING WS-SCAN-IDX FROM 1 BY 1
024300         UNTIL NO-MORE-ALERTS OR WS-SCAN-IDX > 1000.
024400     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
024500     PERFORM 910-READ-SESNDATA THRU 910-EXIT.
024600 000-EXIT.
024700     EXIT.
024800
024900 050-LOAD-PRESCRIP-TABLE.
025000     MOVE "050-LOAD-PRESCRIP-TABLE" TO PARA-NAME.
025100     READ PRESNDATA INTO PRESCRIPTION-REC
025200         AT END GO TO 050-EXIT
025300     END-READ.
025400     MOVE RX-PAT-ID TO WSP-PAT-ID (WS-SCAN-IDX).
025500     MOVE RX-EXERCISE-KEY TO WSP-EXERCISE-KEY (WS-SCAN-IDX).
025600     MOVE RX-REP-LIMIT TO WSP-REP-LIMIT (WS-SCAN-IDX).
025700     MOVE WS-SCAN-IDX TO WS-PRESCRIP-COUNT.
025800 050-EXIT.
025900     EXIT.
026000
026100 060-LOAD-ALERT-TABLE.
026200     MOVE "060-LOAD-ALERT-TABLE" TO PARA-NAME.
026300     READ ALERTFIL INTO ALERT-REC
026400         AT END GO TO 060-EXIT
026500     END-READ.
026600     MOVE ALT-PAT-ID TO WSA-PAT-ID (WS-SCAN-IDX).
026700     MOVE ALT-ID TO WSA-ID (WS-SCAN-IDX).
026800     MOVE ALT-LEVEL TO WSA-LEVEL (WS-SCAN-IDX).
026900     MOVE ALT-MESSAGE TO WSA-MESSAGE (WS-SCAN-IDX).
027000     MOVE ALT-CREATED TO WSA-CREATED (WS-SCAN-IDX).
027100     MOVE WS-SCAN-IDX TO WS-ALERT-COUNT.
027200 060-EXIT.
027300     EXIT.
027400
027500 100-PROCESS-PATIENT.
027600     MOVE "100-PROCESS-PATIENT" TO PARA-NAME.
027700     IF PATIENT-ROLE
027800         INITIALIZE PATSUM-WORK-REC
027900         MOVE PAT-ID TO PSM-PAT-ID
028000         MOVE PAT-RECOVERY TO PSM-RECOVERY
028100
028200         PERFORM 300-CONSUME-SESSIONS THRU 300-EXIT
028300             UNTIL NO-MORE-SESSION-ROWS
028400             OR SES-PAT-ID NOT = PAT-ID
028500
028600         PERFORM 400-FIND-PATIENT-ALERTS THRU 400-EXIT
028700         PERFORM 500-NEXT-EXERCISE-TARGET THRU 500-EXIT
028800         PERFORM 700-WRITE-PATSUM-REC THRU 700-EXIT
028900
029000         ADD +1 TO PATIENTS-PROCESSED
029100     ELSE
029200         PERFORM 380-DRAIN-PATIENT-SESSIONS THRU 380-EXIT
029300             UNTIL NO-MORE-SESSION-ROWS
029400             OR SES-PAT-ID NOT = PAT-ID
029500     END-IF.
029600     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
029700 100-EXIT.
029800     EXIT.
029900
030000* SESNDATA AND PATMSTR ARE BOTH IN ASCENDING PAT-ID SEQUENCE, SO A
030100* SESSION KEY GREATER THAN THE CURRENT PATIENT JUST MEANS THIS
030200* PATIENT HAS NO (MORE) SESSIONS -- LEAVE THE RECORD FOR THE NEXT
030300* PATIENT.  A LOWER KEY IS AN ORPHAN SESSION AND IS SKIPPED.
030400 300-CONSUME-SESSIONS.
030500     MOVE "300-CONSUME-SESSIONS" TO PARA-NAME.
030600     IF SES-PAT-ID < PAT-ID
030700         DISPLAY "** ORPHAN SESSION SKIPPED, PAT-ID "
030800                 SES-PAT-ID
030900         PERFORM 320-DRAIN-EVENTS THRU 320-EXIT
031000         PERFORM 910-READ-SESNDATA THRU 910-EXIT
031100         GO TO 300-EXIT.
031200
031300     ADD +1 TO PSM-SESSION-COUNT.
031400     MOVE "N" TO SESSION-PARTIAL-SW.
031500     PERFORM 350-SCAN-SESSION-EVENTS THRU 350-EXIT
031600         VARYING WS-EVT-IDX FROM 1 BY 1
031700         UNTIL WS-EVT-IDX > SES-EVENT-COUNT.
031800
031900     PERFORM 360-ROLL-PAIN-TREND THRU 360-EXIT.
032000     PERFORM 910-READ-SESNDATA THRU 910-EXIT.
032100 300-EXIT.
032200     EXIT.
032300
032400 320-DRAIN-EVENTS.
032500     PERFORM 325-DRAIN-ONE-EVENT
032600         VARYING WS-EVT-IDX FROM 1 BY 1
032700         UNTIL WS-EVT-IDX > SES-EVENT-COUNT.
032800 320-EXIT.
032900     EXIT.
033000
033100 325-DRAIN-ONE-EVENT.
033200     READ EVNTDATA INTO EVENT-DETAIL-REC
033300         AT END CONTINUE
033400     END-READ.
033500
033600* A THERAPIST-ROLE ROW HAS NO PATIENT-SUMMARY RECORD, BUT ITS
033700* PAT-ID CAN STILL OWN SESSION ROWS IN THE FILE (A THERAPIST
033800* LOGGING A DEMO SESSION, FOR INSTANCE) -- DRAIN THEM THE SAME
033900* WAY AN ORPHAN SESSION IS DRAINED, OR THE NEXT PATIENT READ
034000* OFF STEP WITH SESNDATA.
034100 380-DRAIN-PATIENT-SESSIONS.
034200     PERFORM 320-DRAIN-EVENTS THRU 320-EXIT.
034300     PERFORM 910-READ-SESNDATA THRU 910-EXIT.
034400 380-EXIT.
034500     EXIT.
034600
034700 350-SCAN-SESSION-EVENTS.                                         140227MM
034800     MOVE "350-SCAN-SESSION-EVENTS" TO PARA-NAME.                 140227MM
034900     READ EVNTDATA INTO EVENT-DETAIL-REC
035000         AT END GO TO 350-EXIT
035100     END-READ.
035200     IF EVT-IS-PARTIAL OR EVT-TYPE = "PRACTICE-SAVE      "        140227MM
035300         MOVE "Y" TO SESSION-PARTIAL-SW.                          140227MM
035400 350-EXIT.
035500     EXIT.
035600
035700* KEEP THE PAIN-TREND TABLE IN ASCENDING-DATE ORDER, 7 MOST
035800* RECENT -- SHIFT LEFT AND APPEND, SAME SHAPE AS THE RECOVERY-
035900* SCORE ROLLING TABLE IN SESNUPDT BUT HALF THE SIZE.
036000 360-ROLL-PAIN-TREND.
036100     IF PSM-PAIN-TREND-COUNT < 7
036200         ADD +1 TO PSM-PAIN-TREND-COUNT
036300     ELSE
036400         PERFORM 365-SHIFT-PAIN-ROW
036500             VARYING WS-SHIFT-IDX FROM 1 BY 1
036600             UNTIL WS-SHIFT-IDX > 6.
036700     MOVE SES-PAIN-AFTER TO
036800         PSM-PAIN-VALUE (PSM-PAIN-TREND-COUNT).
036900     MOVE SESSION-PARTIAL-SW TO
037000         PSM-PAIN-PARTIAL (PSM-PAIN-TREND-COUNT).
037100 360-EXIT.
037200     EXIT.
037300
037400 365-SHIFT-PAIN-ROW.
037500     MOVE PSM-PAIN-TREND (WS-SHIFT-IDX + 1) TO
037600         PSM-PAIN-TREND (WS-SHIFT-IDX).
037700
037800* LINEAR SCAN OF THE WHOLE-FILE ALERT TABLE -- IT IS IN CREATION
037900* ORDER, NOT PAT-ID ORDER, SO SEARCH ALL DOES NOT APPLY HERE.
038000* KEEP THE LAST 10 MATCHES SEEN (== THE 10 MOST RECENT).
038100 400-FIND-PATIENT-ALERTS.                                         081117TG
038200     MOVE "400-FIND-PATIENT-ALERTS" TO PARA-NAME.                 081117TG
038300     PERFORM 420-CHECK-ALERT-ROW
038400         VARYING ALERT-IDX FROM 1 BY 1
038500         UNTIL ALERT-IDX > WS-ALERT-COUNT.
038600 400-EXIT.
038700     EXIT.
038800
038900 420-CHECK-ALERT-ROW.
039000     IF WSA-PAT-ID (ALERT-IDX) = PAT-ID
039100         IF PSM-ALERT-COUNT < 10
039200             ADD +1 TO PSM-ALERT-COUNT
039300         ELSE
039400             PERFORM 425-SHIFT-ALERT-ROW
039500                 VARYING PSM-ALT-IDX FROM 1 BY 1
039600                 UNTIL PSM-ALT-IDX > 9
039700         END-IF
039800         MOVE WSA-ID (ALERT-IDX) TO
039900             PSM-ALT-ID (PSM-ALERT-COUNT)
040000         MOVE WSA-LEVEL (ALERT-IDX) TO
040100             PSM-ALT-LEVEL (PSM-ALERT-COUNT)
040200         MOVE WSA-MESSAGE (ALERT-IDX) (1:40) TO
040300             PSM-ALT-MESSAGE (PSM-ALERT-COUNT)
040400         MOVE WSA-CREATED (ALERT-IDX) TO
040500             PSM-ALT-DATE (PSM-ALERT-COUNT)
040600     END-IF.
040700
040800 425-SHIFT-ALERT-ROW.
040900     MOVE PSM-ALERT (PSM-ALT-IDX + 1) TO
041000         PSM-ALERT (PSM-ALT-IDX).
041100
041200* NEXT EXERCISE IS ALWAYS KNEE-EXT-SEATED -- LOOK UP THE STORED
041300* PRESCRIPTION FIRST, FALL BACK TO THE CLINICAL-DEFAULTS TABLE.
041400 500-NEXT-EXERCISE-TARGET.
041500     MOVE "500-NEXT-EXERCISE-TARGET" TO PARA-NAME.
041600     MOVE "N" TO WS-FOUND-SW.
041700     PERFORM 520-CHECK-PRESCRIP-ROW
041800         VARYING PRESCRIP-IDX FROM 1 BY 1
041900         UNTIL PRESCRIP-IDX > WS-PRESCRIP-COUNT
042000         OR ENTRY-WAS-FOUND.
042100     IF NOT ENTRY-WAS-FOUND
042200         SET DFLT-IDX TO 1
042300         SEARCH ALL WS-RXDFLT-ENTRY
042400             WHEN DFLT-EXERCISE-KEY (DFLT-IDX) =
042500                  PSM-NEXT-EXERCISE
042600                 MOVE DFLT-REP-LIMIT (DFLT-IDX) TO
042700                     PSM-NEXT-TARGET-REPS
042800         END-SEARCH.
042900 500-EXIT.
043000     EXIT.
043100
043200 520-CHECK-PRESCRIP-ROW.
043300     IF WSP-PAT-ID (PRESCRIP-IDX) = PAT-ID
043400         AND WSP-EXERCISE-KEY (PRESCRIP-IDX) = PSM-NEXT-EXERCISE
043500         MOVE WSP-REP-LIMIT (PRESCRIP-IDX) TO
043600             PSM-NEXT-TARGET-REPS
043700         MOVE "Y" TO WS-FOUND-SW
043800     END-IF.
043900
044000 700-WRITE-PATSUM-REC.
044100     MOVE "700-WRITE-PATSUM-REC" TO PARA-NAME.
044200     WRITE PATSUM-REC FROM PATSUM-WORK-REC.
044300 700-EXIT.
044400     EXIT.
044500
044600 800-OPEN-FILES.
044700     MOVE "800-OPEN-FILES" TO PARA-NAME.
044800     OPEN INPUT PATMSTR, SESNDATA, EVNTDATA, PRESNDATA, ALERTFIL.
044900     OPEN OUTPUT PATSUM-FILE, SYSOUT.
045000 800-EXIT.
045100     EXIT.
045200
045300 850-CLOSE-FILES.
045400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045500     CLOSE PATMSTR, SESNDATA, EVNTDATA, PRESNDATA, ALERTFIL,
045600           PATSUM-FILE, SYSOUT.
045700 850-EXIT.
045800     EXIT.
045900
046000 900-READ-PATMSTR.
046100     READ PATMSTR INTO PATIENT-MASTER-REC
046200         AT END CONTINUE
046300     END-READ.
046400 900-EXIT.
046500     EXIT.
046600
046700 910-READ-SESNDATA.
046800     READ SESNDATA INTO SESSION-DAILY-REC
046900         AT END MOVE "N" TO MORE-SESSION-SW
047000         GO TO 910-EXIT
047100     END-READ.
047200 910-EXIT.
047300     EXIT.
047400
047500 999-CLEANUP.
047600     MOVE "999-CLEANUP" TO PARA-NAME.
047700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047800     DISPLAY "** PATIENTS SUMMARIZED **".
047900     DISPLAY PATIENTS-PROCESSED.
048000     DISPLAY "******** NORMAL END OF JOB PATSUMRY ********".
048100 999-EXIT.
048200     EXIT.
048300
048400 1000-ABEND-RTN.
048500     WRITE SYSOUT-REC FROM ABEND-REC.
048600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700     DISPLAY "*** ABNORMAL END OF JOB-PATSUMRY ***" UPON CONSOLE.
048800     DIVIDE ZERO-VAL INTO ONE-VAL.
048900