000100******************************************************************
000200* ALERTREC                                                      *
000300* RISK ALERT RECORD -- WRITTEN BY THE SESSION-UPDATE JOB WHEN A  *
000400* SESSION'S PAIN SCORES OR EVENT LOG EARN A RED OR YELLOW LEVEL, *
000500* AND LATER REWRITTEN BY THE ALERT-REVIEW JOB WHEN A THERAPIST   *
000600* DISPOSITIONS IT.  SEQUENTIAL FILE IN CREATION ORDER -- ALTREVW *
000700* LOADS THE WHOLE FILE TO A TABLE AND SEARCHES IT BY ALT-ID THE  *
000800* SAME WAY PATSRCH ONCE SEARCHED THE EQUIPMENT TABLE.            *
000900*                                                                *
001000* NOTE -- THE FIELD LIST BELOW RUNS TO 170 BYTES.  THE SHOP'S    *
001100* RECORD-LENGTH STANDARD FOR THIS FILE IS QUOTED AS 160 IN THE   *
001200* DSECT BUT WAS NEVER SHRUNK WHEN ALT-MESSAGE WAS WIDENED -- SEE *
001300* THE 970822 ENTRY.  ROUNDED OUT TO A CLEAN 180 WITH FILLER.     *
001400*                                                                *
001500* 910305 JS  ORIGINAL CUT                                       *
001600* 970822 TGD WIDENED ALT-MESSAGE FROM X(50) TO X(80), THE OLD    *
001700*            LENGTH WAS TRUNCATING THE STOP-EVENT TEXT           *
001800* 981115 AK  Y2K -- ALT-CREATED WIDENED FROM 9(6) TO 9(8)        *
001900* 071009 MM  ADDED ALT-REVIEWED-BY/ALT-REVIEWED-AT FOR THE NEW   *
002000*            CLINICIAN REVIEW PASS                               *
002100******************************************************************
002200 01  ALERT-REC.
002300     05  ALT-ID                     PIC X(08).
002400     05  ALT-PAT-ID                 PIC X(08).
002500     05  ALT-LEVEL                  PIC X(06).
002600         88  ALT-LEVEL-RED           VALUE "RED   ".
002700         88  ALT-LEVEL-YELLOW        VALUE "YELLOW".
002800     05  ALT-MESSAGE                PIC X(80).
002900     05  ALT-REVIEW-STATUS          PIC X(08).
003000         88  ALT-UNREVIEWED          VALUE SPACES.
003100         88  ALT-APPROVED            VALUE "APPROVED".
003200         88  ALT-REJECTED            VALUE "REJECTED".
003300         88  ALT-NOTED               VALUE "NOTED   ".
003400     05  ALT-REVIEW-NOTE            PIC X(30).
003500     05  ALT-REVIEWED-BY            PIC X(08).
003600     05  ALT-REVIEWED-AT            PIC 9(14).
003700     05  ALT-CREATED                PIC 9(08).
003800     05  FILLER                     PIC X(10).
