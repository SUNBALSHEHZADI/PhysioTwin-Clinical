000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/22/08.
000600 DATE-COMPILED. 07/22/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          PRESCRIPTION MAINTENANCE.  ONE TRANSACTION PER PATIENT/
001200*          EXERCISE COMBINATION.  A LOOKUP TRANSACTION (RXT-ACTION
001300*          = 'L') RETURNS THE STORED ROW, CREATING ONE FROM THE
001400*          CLINICAL-DEFAULTS TABLE WHEN NONE EXISTS.  AN UPDATE
001500*          TRANSACTION (RXT-ACTION = 'U') RANGE-EDITS THE CARRIED
001600*          VALUES AND APPLIES THEM TO THE (POSSIBLY JUST-CREATED)
001700*          ROW, UNLESS THE ROW IS LOCKED.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 072208 JS  ORIGINAL CUT, PATTERNED ON THE OLD TRMTUPDT ONE-    *
002100*            TRANSACTION-AT-A-TIME KEYED-I-O SHAPE               *
002200* 081003 TGD ADDED THE LOOKUP-OR-DEFAULT PATH -- THE FIRST FEW   *
002300*            MONTHS OF LIVE TRAFFIC SHOWED MOST TRANSACTIONS     *
002400*            COMING IN AGAINST A PATIENT/EXERCISE PAIR THAT HAD  *
002500*            NEVER BEEN PRESCRIBED YET                           *
002600* 981204 AK  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD, NO     *
002700*            CHANGE REQUIRED                                     *
002800* 050930 MM  REJECT AN UPDATE AGAINST A LOCKED ROW INSTEAD OF    *
002900*            SILENTLY APPLYING IT -- A SIGNED-OFF PROTOCOL WAS   *
003000*            GETTING OVERWRITTEN BY A STALE BATCH OF TRANSACTIONS*
003100* 160219 TGD WIDENED THE TRAILING FILLER IN RXTRANS-REC -- THE   *
003200*            FIELDS ONLY ADDED UP TO 50, TEN SHORT OF THE 60     *
003300*            THE FD ALREADY DECLARED                             *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT RXTRANS-FILE
004800     ASSIGN TO UT-S-RXTRANS
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS IFCODE.
005100
005200     SELECT ERROR-LIST
005300     ASSIGN TO UT-S-RXERR
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS EFCODE.
005600
005700     SELECT PRESCRIP
005800            ASSIGN       TO PRESCRIP
005900            ORGANIZATION IS INDEXED
006000            ACCESS MODE  IS RANDOM
006100            RECORD KEY   IS RX-KEY
006200            FILE STATUS  IS PRESCRIP-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400****** ONE MAINTENANCE TRANSACTION PER PATIENT/EXERCISE PAIR.
007500****** RXT-ACTION 'L' IS A LOOKUP (CREATE-IF-MISSING), 'U' IS AN
007600****** UPDATE CARRYING NEW SAFE-MIN/SAFE-MAX/REP-LIMIT/DURATION.
007700 FD  RXTRANS-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 60 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS RXTRANS-REC.
008300 01  RXTRANS-REC.
008400     05  RXT-PAT-ID                 PIC X(08).
008500     05  RXT-EXERCISE-KEY           PIC X(20).
008600     05  RXT-ACTION                 PIC X(01).
008700         88  RXT-IS-LOOKUP           VALUE "L".
008800         88  RXT-IS-UPDATE           VALUE "U".
008900     05  RXT-SAFE-MIN-DEG           PIC 9(03).
009000     05  RXT-SAFE-MAX-DEG           PIC 9(03).
009100     05  RXT-REP-LIMIT              PIC 9(03).
009200     05  RXT-DURATION-SEC           PIC 9(04).
009300     05  FILLER                     PIC X(18).                    160219TG
009400
009500 FD  ERROR-LIST
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 100 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS ERROR-LIST-REC.
010100 01  ERROR-LIST-REC.
010200     05  ERR-PAT-ID                 PIC X(08).
010300     05  ERR-EXERCISE-KEY           PIC X(20).
010400     05  ERR-REASON                 PIC X(40).
010500     05  FILLER                     PIC X(32).
010600
010700 FD  PRESCRIP
010800     RECORD CONTAINS 80 CHARACTERS
010900     DATA RECORD IS PRESCRIPTION-REC.
011000
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                     PIC X(2).
011400         88  CODE-READ               VALUE SPACES.
011500         88  NO-MORE-TRANS           VALUE "10".
011600     05  EFCODE                     PIC X(2).
011700         88  CODE-WRITE              VALUE SPACES.
011800     05  PRESCRIP-STATUS            PIC X(2).
011900         88  RX-RECORD-FOUND          VALUE "00".
012000         88  RX-RECORD-NOT-FOUND      VALUE "23".
012100     05  FILLER                     PIC X(02).
012200
012300 COPY PRESCRIP.
012400 COPY PRESDFLT.
012500
012600 01  MORE-RXTRANS-SW                PIC X(01) VALUE SPACE.
012700     88  NO-MORE-RXTRANS             VALUE "N".
012800     88  MORE-RXTRANS                VALUE " ".
012900
013000 01  WS-REJECT-SW                   PIC X(01).
013100     88  TRANS-REJECTED               VALUE "Y".
013200
013300 01  COUNTERS-AND-ACCUMULATORS.
013400     05  TRANS-READ                 PIC S9(7) COMP.
013500     05  TRANS-REJECTED-CNT         PIC S9(7) COMP.
013600     05  ROWS-CREATED               PIC S9(7) COMP.
013700     05  ROWS-UPDATED                PIC S9(7) COMP.
013800     05  WS-DEBUG-CTR-VIEW REDEFINES ROWS-UPDATED
013900                                     PIC X(04).
014000     05  FILLER                     PIC X(04).
014100
014200 COPY ABENDREC.
014300
014400 PROCEDURE DIVISION.
014500 000-MAINLINE.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 100-PROCESS-TRANS THRU 100-EXIT
014800             UNTIL NO-MORE-RXTRANS.
014900     PERFORM 900-CLEANUP THRU 900-EXIT.
015000     MOVE ZERO TO RETURN-CODE.
015100     GOBACK.
015200
015300 000-HOUSEKEEPING.
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015500     DISPLAY "HOUSEKEEPING".
015600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015700     OPEN INPUT RXTRANS-FILE.
015800     OPEN I-O PRESCRIP.
015900     OPEN OUTPUT SYSOUT, ERROR-LIST.
016000     PERFORM 950-READ-RXTRANS THRU 950-EXIT.
016100 000-EXIT.
016200     EXIT.
016300
016400 100-PROCESS-TRANS.
016500     MOVE "100-PROCESS-TRANS" TO PARA-NAME.
016600     ADD +1 TO TRANS-READ.
016700     MOVE "N" TO WS-REJECT-SW.
016800     PERFORM 150-EDIT-TRANS THRU 150-EXIT.
016900     IF NOT TRANS-REJECTED
017000         PERFORM 200-LOOKUP-OR-DEFAULT THRU 200-EXIT
017100         IF RXT-IS-UPDATE AND NOT TRANS-REJECTED
017200             PERFORM 400-APPLY-UPDATE THRU 400-EXIT
017300         END-IF
017400     END-IF.
017500     IF TRANS-REJECTED
017600         ADD +1 TO TRANS-REJECTED-CNT
017700     END-IF.
017800     PERFORM 950-READ-RXTRANS THRU 950-EXIT.
017900 100-EXIT.
018000     EXIT.
018100
018200* THE ONLY EDIT THAT APPLIES TO EVERY TRANSACTION, REGARDLESS OF
018300* ACTION, IS THAT THE ACTION CODE ITSELF MUST BE L OR U.  RANGE
018400* EDITS ON THE UPDATE FIELDS HAPPEN LATER, IN 450-RANGE-EDITS,
018500* SINCE A LOOKUP TRANSACTION DOESN'T CARRY MEANINGFUL VALUES IN
018600* THOSE FIELDS.
018700 150-EDIT-TRANS.
018800     MOVE "150-EDIT-TRANS" TO PARA-NAME.
018900     IF NOT RXT-IS-LOOKUP AND NOT RXT-IS-UPDATE
019000         MOVE "Y" TO WS-REJECT-SW
019100         MOVE "BAD ACTION CODE" TO ERR-REASON
019200         PERFORM 190-WRITE-REJECT THRU 190-EXIT
019300     END-IF.
019400 150-EXIT.
019500     EXIT.
019600
019700 190-WRITE-REJECT.
019800     MOVE RXT-PAT-ID       TO ERR-PAT-ID.
019900     MOVE RXT-EXERCISE-KEY TO ERR-EXERCISE-KEY.
020000     WRITE ERROR-LIST-REC.
020100 190-EXIT.
020200     EXIT.
020300
020400* LOOK UP THE STORED PRESCRIPTION ROW.  IF NONE EXISTS, BUILD ONE
020500* FROM THE CLINICAL-DEFAULTS TABLE (SEARCH ALL ON EXERCISE KEY,
020600* FALLING BACK TO THE CATCH-ALL 77-LEVELS) AND WRITE IT.
020700 200-LOOKUP-OR-DEFAULT.                                           081003TG
020800     MOVE "200-LOOKUP-OR-DEFAULT" TO PARA-NAME.                   081003TG
020900     MOVE RXT-PAT-ID       TO RX-PAT-ID.
021000     MOVE RXT-EXERCISE-KEY TO RX-EXERCISE-KEY.
021100     READ PRESCRIP INTO PRESCRIPTION-REC
021200         INVALID KEY
021300             PERFORM 220-BUILD-DEFAULT-ROW THRU 220-EXIT
021400     END-READ.
021500 200-EXIT.
021600     EXIT.
021700
021800 220-BUILD-DEFAULT-ROW.                                           081003TG
021900     MOVE "220-BUILD-DEFAULT-ROW" TO PARA-NAME.                   081003TG
022000     MOVE RXT-PAT-ID       TO RX-PAT-ID.
022100     MOVE RXT-EXERCISE-KEY TO RX-EXERCISE-KEY.
022200     SEARCH ALL WS-RXDFLT-ENTRY
022300         AT END
022400             MOVE DFLT-OTHER-SAFE-MIN-DEG TO RX-SAFE-MIN-DEG
022500             MOVE DFLT-OTHER-SAFE-MAX-DEG TO RX-SAFE-MAX-DEG
022600             MOVE DFLT-OTHER-REP-LIMIT    TO RX-REP-LIMIT
022700             MOVE DFLT-OTHER-DURATION-SEC TO RX-DURATION-SEC
022800         WHEN DFLT-EXERCISE-KEY (DFLT-IDX) = RXT-EXERCISE-KEY
022900             MOVE DFLT-SAFE-MIN-DEG (DFLT-IDX) TO RX-SAFE-MIN-DEG
023000             MOVE DFLT-SAFE-MAX-DEG (DFLT-IDX) TO RX-SAFE-MAX-DEG
023100             MOVE DFLT-REP-LIMIT (DFLT-IDX)    TO RX-REP-LIMIT
023200             MOVE DFLT-DURATION-SEC (DFLT-IDX) TO RX-DURATION-SEC
023300     END-SEARCH.
023400     MOVE DFLT-OTHER-DEV-STOP-DEG TO RX-DEV-STOP-DEG.
023500     MOVE DFLT-OTHER-PROTOCOL-VER TO RX-PROTOCOL-VER.
023600     MOVE "N"                     TO RX-LOCKED.
023700     WRITE PRESCRIPTION-REC
023800         INVALID KEY
023900             MOVE "** PROBLEM WRITING PRESCRIP" TO ABEND-REASON
024000             GO TO 1000-ABEND-RTN
024100     END-WRITE.
024200     ADD +1 TO ROWS-CREATED.
024300 220-EXIT.
024400     EXIT.
024500
024600 400-APPLY-UPDATE.
024700     MOVE "400-APPLY-UPDATE" TO PARA-NAME.
024800     PERFORM 450-RANGE-EDITS THRU 450-EXIT.
024900     IF TRANS-REJECTED
025000         GO TO 400-EXIT.
025100     IF RX-IS-LOCKED                                              050930MM
025200         MOVE "Y" TO WS-REJECT-SW
025300         MOVE "PRESCRIPTION IS LOCKED" TO ERR-REASON              050930MM
025400         PERFORM 190-WRITE-REJECT THRU 190-EXIT
025500         GO TO 400-EXIT.
025600
025700     MOVE RXT-SAFE-MIN-DEG TO RX-SAFE-MIN-DEG.
025800     MOVE RXT-SAFE-MAX-DEG TO RX-SAFE-MAX-DEG.
025900     MOVE RXT-REP-LIMIT    TO RX-REP-LIMIT.
026000     MOVE RXT-DURATION-SEC TO RX-DURATION-SEC.
026100
026200     REWRITE PRESCRIPTION-REC
026300         INVALID KEY
026400             MOVE "** PROBLEM REWRITING PRESCRIP" TO ABEND-REASON
026500             GO TO 1000-ABEND-RTN
026600     END-REWRITE.
026700     ADD +1 TO ROWS-UPDATED.
026800 400-EXIT.
026900     EXIT.
027000
027100 450-RANGE-EDITS.
027200     MOVE "450-RANGE-EDITS" TO PARA-NAME.
027300     IF RXT-SAFE-MIN-DEG < 60 OR RXT-SAFE-MIN-DEG > 200
027400         MOVE "Y" TO WS-REJECT-SW
027500         MOVE "SAFE-MIN-DEG OUT OF RANGE" TO ERR-REASON
027600         PERFORM 190-WRITE-REJECT THRU 190-EXIT
027700         GO TO 450-EXIT.
027800     IF RXT-SAFE-MAX-DEG < 60 OR RXT-SAFE-MAX-DEG > 200
027900         MOVE "Y" TO WS-REJECT-SW
028000         MOVE "SAFE-MAX-DEG OUT OF RANGE" TO ERR-REASON
028100         PERFORM 190-WRITE-REJECT THRU 190-EXIT
028200         GO TO 450-EXIT.
028300     IF RXT-REP-LIMIT < 1 OR RXT-REP-LIMIT > 200
028400         MOVE "Y" TO WS-REJECT-SW
028500         MOVE "REP-LIMIT OUT OF RANGE" TO ERR-REASON
028600         PERFORM 190-WRITE-REJECT THRU 190-EXIT
028700         GO TO 450-EXIT.
028800     IF RXT-DURATION-SEC < 30 OR RXT-DURATION-SEC > 3600
028900         MOVE "Y" TO WS-REJECT-SW
029000         MOVE "DURATION-SEC OUT OF RANGE" TO ERR-REASON
029100         PERFORM 190-WRITE-REJECT THRU 190-EXIT
029200         GO TO 450-EXIT.
029300 450-EXIT.
029400     EXIT.
029500
029600 850-CLOSE-FILES.
029700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029800     CLOSE RXTRANS-FILE, PRESCRIP, SYSOUT, ERROR-LIST.
029900 850-EXIT.
030000     EXIT.
030100
030200 900-CLEANUP.
030300     MOVE "900-CLEANUP" TO PARA-NAME.
030400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030500     DISPLAY "** TRANSACTIONS READ **".
030600     DISPLAY TRANS-READ.
030700     DISPLAY "** TRANSACTIONS REJECTED **".
030800     DISPLAY TRANS-REJECTED-CNT.
030900     DISPLAY "** ROWS CREATED **".
031000     DISPLAY ROWS-CREATED.
031100     DISPLAY "** ROWS UPDATED **".
031200     DISPLAY ROWS-UPDATED.
031300     DISPLAY "******** NORMAL END OF JOB RXMAINT ********".
031400 900-EXIT.
031500     EXIT.
031600
031700 950-READ-RXTRANS.
031800     READ RXTRANS-FILE INTO RXTRANS-REC
031900         AT END
032000             MOVE "N" TO MORE-RXTRANS-SW
032100     END-READ.
032200 950-EXIT.
032300     EXIT.
032400
032500 1000-ABEND-RTN.
032600     WRITE SYSOUT-REC FROM ABEND-REC.
032700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032800     DISPLAY "*** ABNORMAL END OF JOB-RXMAINT ***" UPON CONSOLE.
032900     DIVIDE ZERO-VAL INTO ONE-VAL.
033000