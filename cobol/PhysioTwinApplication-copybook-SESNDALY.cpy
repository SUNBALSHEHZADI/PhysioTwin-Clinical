000100******************************************************************
000200* SESNDALY                                                      *
000300* DAILY EXERCISE-SESSION TRANSACTION, AND ITS EVENT-DETAIL ROW.  *
000400* ONE SESSION-DAILY-REC PER COMPLETED EXERCISE SESSION; ZERO OR  *
000500* MORE EVENT-DETAIL-REC ROWS FOLLOW IT ON THE EVENT FILE, IN THE *
000600* SAME PAT-ID/SES-ID ORDER AS THE SESSION FILE.  SES-EVENT-COUNT *
000700* TELLS THE READING PROGRAM HOW MANY EVENT ROWS BELONG TO THE    *
000800* SESSION IT JUST READ.                                         *
000900*                                                                *
001000* 920603 JS  ORIGINAL CUT, MODELLED ON THE OLD PATDALY LAYOUT    *
001100* 970114 TGD ADDED SES-RISK-EVENTS/SES-ADHERENCE FOR THE NEW     *
001200*            REMOTE-MONITORING DEVICES                          *
001300* 981103 AK  Y2K -- SES-DATE WIDENED FROM 9(6) TO 9(8)           *
001400* 060227 MM  EVENT-DETAIL-REC SPLIT OUT OF THE SESSION RECORD SO *
001500*            THE EVENT LOG COULD BE VARIABLE LENGTH ON THE WIRE *
001600******************************************************************
001700 01  SESSION-DAILY-REC.
001800     05  SES-ID                     PIC X(08).
001900     05  SES-PAT-ID                 PIC X(08).
002000     05  SES-EXERCISE-KEY           PIC X(20).
002100     05  SES-DATE                   PIC 9(08).
002200     05  SES-DATE-PARTS REDEFINES SES-DATE.
002300         10  SES-DATE-YYYY           PIC 9(04).
002400         10  SES-DATE-MM             PIC 9(02).
002500         10  SES-DATE-DD             PIC 9(02).
002600     05  SES-TIME                   PIC 9(06).
002700     05  SES-PAIN-BEFORE            PIC 9(02).
002800     05  SES-PAIN-AFTER             PIC 9(02).
002900     05  SES-REPS                   PIC 9(03).
003000     05  SES-AVG-ANGLE              PIC 9(03)V9(01).
003100     05  SES-RISK-EVENTS            PIC 9(04).
003200     05  SES-ADHERENCE              PIC 9(03).
003300     05  SES-AI-CONF                PIC 9(03).
003400     05  SES-EVENT-COUNT            PIC 9(02).
003500     05  FILLER                     PIC X(47).
003600
003700******************************************************************
003800* EVENT-DETAIL-REC -- IN-SESSION EVENT LOG ENTRY                *
003900******************************************************************
004000 01  EVENT-DETAIL-REC.
004100     05  EVT-SES-ID                 PIC X(08).
004200     05  EVT-TS                     PIC 9(14).
004300     05  EVT-SEVERITY               PIC X(08).
004400         88  EVT-SEV-STOP            VALUE "STOP    ".
004500         88  EVT-SEV-RED             VALUE "RED     ".
004600         88  EVT-SEV-WARNING         VALUE "WARNING ".
004700         88  EVT-SEV-YELLOW          VALUE "YELLOW  ".
004800         88  EVT-SEV-INFO            VALUE "INFO    ".
004900     05  EVT-TYPE                   PIC X(16).
005000     05  EVT-PARTIAL                PIC X(01).
005100         88  EVT-IS-PARTIAL          VALUE "Y".
005200     05  EVT-MESSAGE                PIC X(60).
005300     05  FILLER                     PIC X(13).
