000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALTREVW.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/12/96.
000600 DATE-COMPILED. 09/12/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          CLINICIAN ALERT-REVIEW PASS.  LOADS THE WHOLE
001200*          ALERT-FILE TO A TABLE THE SAME WAY THE OLD PATIENT-
001300*          SEARCH JOB LOADED ITS EQUIPMENT TABLE, THEN APPLIES
001400*          EACH REVIEW TRANSACTION AGAINST THE TABLE BY A LINEAR
001500*          SEARCH ON ALT-ID (ALERT-FILE IS IN CREATION ORDER, NOT
001600*          ALT-ID ORDER, SO NO SEARCH ALL HERE).  THE WHOLE TABLE
001700*          IS WRITTEN BACK OUT AT THE END AS THE NEW ALERT-FILE
001800*          GENERATION.
001900******************************************************************
002000* CHANGE LOG                                                     *
002100* 091296 JS  ORIGINAL CUT, TABLE-LOAD/SEARCH SHAPE LIFTED FROM   *
002200*            THE OLD PATIENT-SEARCH EQUIPMENT-TABLE JOB          *
002300* 030714 TGD ADDED THE "NOTED" VERDICT EDIT WHEN RVWTRANS PICKED *
002400*            UP THE THIRD DISPOSITION                            *
002500* 981204 AK  Y2K REVIEW -- ALT-REVIEWED-AT AND RVW-TS ALREADY    *
002600*            9(14), NO CHANGE REQUIRED                           *
002700* 140926 MM  REJECT TRANSACTIONS AGAINST AN ALREADY-REVIEWED     *
002800*            ALERT INSTEAD OF LETTING A SECOND REVIEW OVERWRITE  *
002900*            THE FIRST THERAPIST'S DISPOSITION                   *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT ALERT-IN
004400     ASSIGN TO UT-S-ALERTFIL
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS AIFCODE.
004700
004800     SELECT ALERT-OUT
004900     ASSIGN TO UT-S-ALERTNEW
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS AOFCODE.
005200
005300     SELECT REVIEW-FILE
005400     ASSIGN TO UT-S-RVWTRANS
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS RVFCODE.
005700
005800     SELECT ERROR-LIST
005900     ASSIGN TO UT-S-RVWERR
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS EFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300****** WHOLE ALERT-FILE AS IT EXISTED AT THE START OF THIS RUN --
007400****** LOADED ENTIRELY TO WS-ALERT-TABLE BELOW AND NEVER READ
007500****** AGAIN ONCE THE TABLE IS BUILT.
007600 FD  ALERT-IN
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 180 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS ALERT-REC-IN.
008200 01  ALERT-REC-IN PIC X(180).
008300
008400****** NEXT GENERATION OF ALERT-FILE, WRITTEN FROM THE TABLE AFTER
008500****** EVERY REVIEW TRANSACTION HAS BEEN APPLIED.
008600 FD  ALERT-OUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 180 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS ALERT-REC-OUT.
009200 01  ALERT-REC-OUT PIC X(180).
009300
009400 FD  REVIEW-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS REVIEW-TRANS-REC-IN.
010000 01  REVIEW-TRANS-REC-IN PIC X(80).
010100
010200 FD  ERROR-LIST
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 100 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS ERROR-LIST-REC.
010800 01  ERROR-LIST-REC.
010900     05  ERR-ALERT-ID               PIC X(08).
011000     05  ERR-THERAPIST-ID           PIC X(08).
011100     05  ERR-REASON                 PIC X(40).
011200     05  FILLER                     PIC X(44).
011300
011400 WORKING-STORAGE SECTION.
011500 01  FILE-STATUS-CODES.
011600     05  AIFCODE                    PIC X(2).
011700         88  NO-MORE-ALERTS-IN         VALUE "10".
011800     05  AOFCODE                    PIC X(2).
011900         88  CODE-WRITE-ALERT          VALUE SPACES.
012000     05  RVFCODE                    PIC X(2).
012100         88  NO-MORE-REVIEWS           VALUE "10".
012200     05  EFCODE                     PIC X(2).
012300         88  CODE-WRITE-ERR            VALUE SPACES.
012400     05  FILLER                     PIC X(02).
012500
012600 COPY RVWTRANS.
012700 COPY ALERTREC.
012800
012900 01  MORE-ALERT-IN-SW               PIC X(01) VALUE SPACE.
013000     88  NO-MORE-ALERT-IN-RECS        VALUE "N".
013100
013200 01  MORE-REVIEW-SW                 PIC X(01) VALUE SPACE.
013300     88  NO-MORE-REVIEW-RECS          VALUE "N".
013400
013500 01  WS-ALERT-TABLE.
013600     05  WS-ALERT-COUNT             PIC 9(4) COMP.
013700     05  WS-ALERT-ENTRY OCCURS 2000 TIMES
013800                 INDEXED BY ALT-IDX.
013900         10  WSA-ID                  PIC X(08).
014000         10  WSA-PAT-ID              PIC X(08).
014100         10  WSA-LEVEL               PIC X(06).
014200         10  WSA-MESSAGE             PIC X(80).
014300         10  WSA-REVIEW-STATUS       PIC X(08).
014400             88  WSA-UNREVIEWED        VALUE SPACES.
014500         10  WSA-REVIEW-NOTE         PIC X(30).
014600         10  WSA-REVIEWED-BY         PIC X(08).
014700         10  WSA-REVIEWED-AT         PIC 9(14).
014800         10  WSA-CREATED             PIC 9(08).
014900     05  FILLER                     PIC X(06).
015000
015100 01  WS-FOUND-SW                    PIC X(01).
015200     88  ENTRY-WAS-FOUND              VALUE "Y".
015300
015400 01  WS-REJECT-SW                   PIC X(01).
015500     88  TRANS-REJECTED                VALUE "Y".
015600
015700 01  WS-REJECT-REASON               PIC X(40).
015800
015900 01  COUNTERS-AND-ACCUMULATORS.
016000     05  REVIEWS-READ               PIC 9(5) COMP.
016100     05  REVIEWS-APPLIED            PIC 9(5) COMP.
016200     05  REVIEWS-REJECTED           PIC 9(5) COMP.
016300     05  ALERTS-WRITTEN             PIC 9(5) COMP.
016400     05  WS-DEBUG-COUNT-VIEW REDEFINES ALERTS-WRITTEN
016500                                    PIC X(02).
016600     05  FILLER                     PIC X(04).
016700
016800 COPY ABENDREC.
016900
017000 PROCEDURE DIVISION.
017100 000-MAINLINE.
017200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017300     PERFORM 050-LOAD-ALERT-TABLE THRU 050-EXIT
017400         VARYING ALT-IDX FROM 1 BY 1 UNTIL NO-MORE-ALERT-IN-RECS.
017500     PERFORM 100-MAINLINE THRU 100-EXIT
017600             UNTIL NO-MORE-REVIEW-RECS.
017700     PERFORM 700-REWRITE-ALERT-FILE THRU 700-EXIT.
017800     PERFORM 999-CLEANUP THRU 999-EXIT.
017900     MOVE +0 TO RETURN-CODE.
018000     GOBACK.
018100
018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB ALTREVW ********".
018500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018600     MOVE ZERO TO WS-ALERT-COUNT.
018700     OPEN INPUT ALERT-IN, REVIEW-FILE.
018800     OPEN OUTPUT ALERT-OUT, ERROR-LIST, SYSOUT.
018900     READ ALERT-IN INTO ALERT-REC
019000         AT END MOVE "N" TO MORE-ALERT-IN-SW
019100     END-READ.
019200     PERFORM 900-READ-REVIEW THRU 900-EXIT.
019300 000-EXIT.
019400     EXIT.
019500
019600 050-LOAD-ALERT-TABLE.
019700     MOVE "050-LOAD-ALERT-TABLE" TO PARA-NAME.
019800     ADD +1 TO WS-ALERT-COUNT.
019900     MOVE ALT-ID          IN ALERT-REC TO WSA-ID (WS-ALERT-COUNT).
020000     MOVE ALT-PAT-ID      IN ALERT-REC
020100                             TO WSA-PAT-ID (WS-ALERT-COUNT).
020200     MOVE ALT-LEVEL       IN ALERT-REC
020300                             TO WSA-LEVEL (WS-ALERT-COUNT).
020400     MOVE ALT-MESSAGE     IN ALERT-REC
020500                             TO WSA-MESSAGE (WS-ALERT-COUNT).
020600     MOVE ALT-REVIEW-STATUS IN ALERT-REC
020700                     TO WSA-REVIEW-STATUS (WS-ALERT-COUNT).
020800     MOVE ALT-REVIEW-NOTE IN ALERT-REC
020900                             TO WSA-REVIEW-NOTE (WS-ALERT-COUNT).
021000     MOVE ALT-REVIEWED-BY IN ALERT-REC
021100                             TO WSA-REVIEWED-BY (WS-ALERT-COUNT).
021200     MOVE ALT-REVIEWED-AT IN ALERT-REC
021300                             TO WSA-REVIEWED-AT (WS-ALERT-COUNT).
021400     MOVE ALT-CREATED     IN ALERT-REC
021500                             TO WSA-CREATED (WS-ALERT-COUNT).
021600     READ ALERT-IN INTO ALERT-REC
021700         AT END MOVE "N" TO MORE-ALERT-IN-SW
021800     END-READ.
021900 050-EXIT.
022000     EXIT.
022100
022200 100-MAINLINE.
022300     MOVE "100-MAINLINE" TO PARA-NAME.
022400     ADD +1 TO REVIEWS-READ.
022500     MOVE "N" TO WS-REJECT-SW.
022600     PERFORM 250-EDIT-REVIEW-TRANS THRU 250-EXIT.
022700     IF NOT TRANS-REJECTED
022800         PERFORM 300-SEARCH-AND-APPLY THRU 300-EXIT
022900     END-IF.
023000     IF TRANS-REJECTED
023100         PERFORM 390-WRITE-REJECT THRU 390-EXIT
023200     END-IF.
023300     PERFORM 900-READ-REVIEW THRU 900-EXIT.
023400 100-EXIT.
023500     EXIT.
023600
023700* SPEC'S THREE VALID DISPOSITIONS -- ANYTHING ELSE IS KICKED BACK
023800* TO THE THERAPIST ON THE ERROR LISTING RATHER THAN APPLIED.
023900 250-EDIT-REVIEW-TRANS.
024000     MOVE "250-EDIT-REVIEW-TRANS" TO PARA-NAME.
024100     IF RVW-STATUS NOT = "APPROVED" AND
024200        RVW-STATUS NOT = "REJECTED" AND
024300        RVW-STATUS NOT = "NOTED   "                               030714TG
024400         MOVE "Y" TO WS-REJECT-SW
024500         MOVE "INVALID REVIEW STATUS" TO WS-REJECT-REASON
024600     END-IF.
024700 250-EXIT.
024800     EXIT.
024900
025000 300-SEARCH-AND-APPLY.
025100     MOVE "300-SEARCH-AND-APPLY" TO PARA-NAME.
025200     MOVE "N" TO WS-FOUND-SW.
025300     SET ALT-IDX TO 1.
025400     SEARCH WS-ALERT-ENTRY
025500         AT END
025600             MOVE "Y" TO WS-REJECT-SW
025700             MOVE "ALERT ID NOT FOUND" TO WS-REJECT-REASON
025800         WHEN WSA-ID (ALT-IDX) = RVW-ALERT-ID
025900             MOVE "Y" TO WS-FOUND-SW
026000     END-SEARCH.
026100     IF ENTRY-WAS-FOUND
026200         PERFORM 320-CHECK-NOT-REVIEWED THRU 320-EXIT
026300     END-IF.
026400     IF ENTRY-WAS-FOUND AND NOT TRANS-REJECTED
026500         MOVE RVW-STATUS TO WSA-REVIEW-STATUS (ALT-IDX)
026600         MOVE RVW-NOTE   TO WSA-REVIEW-NOTE (ALT-IDX)
026700         MOVE RVW-THERAPIST-ID TO WSA-REVIEWED-BY (ALT-IDX)
026800         MOVE RVW-TS     TO WSA-REVIEWED-AT (ALT-IDX)
026900         ADD +1 TO REVIEWS-APPLIED
027000     END-IF.
027100 300-EXIT.
027200     EXIT.
027300
027400 320-CHECK-NOT-REVIEWED.                                          140926MM
027500     IF NOT WSA-UNREVIEWED (ALT-IDX)                              140926MM
027600         MOVE "Y" TO WS-REJECT-SW
027700         MOVE "ALERT ALREADY REVIEWED" TO WS-REJECT-REASON
027800     END-IF.
027900 320-EXIT.
028000     EXIT.
028100
028200 390-WRITE-REJECT.
028300     MOVE "390-WRITE-REJECT" TO PARA-NAME.
028400     MOVE RVW-ALERT-ID      TO ERR-ALERT-ID.
028500     MOVE RVW-THERAPIST-ID  TO ERR-THERAPIST-ID.
028600     MOVE WS-REJECT-REASON  TO ERR-REASON.
028700     WRITE ERROR-LIST-REC.
028800     ADD +1 TO REVIEWS-REJECTED.
028900 390-EXIT.
029000     EXIT.
029100
029200 700-REWRITE-ALERT-FILE.
029300     MOVE "700-REWRITE-ALERT-FILE" TO PARA-NAME.
029400     PERFORM 720-WRITE-ONE-ALERT
029500         VARYING ALT-IDX FROM 1 BY 1
029600             UNTIL ALT-IDX > WS-ALERT-COUNT.
029700 700-EXIT.
029800     EXIT.
029900
030000 720-WRITE-ONE-ALERT.
030100     MOVE WSA-ID (ALT-IDX)            TO ALT-ID IN ALERT-REC.
030200     MOVE WSA-PAT-ID (ALT-IDX)        TO ALT-PAT-ID IN ALERT-REC.
030300     MOVE WSA-LEVEL (ALT-IDX)         TO ALT-LEVEL IN ALERT-REC.
030400     MOVE WSA-MESSAGE (ALT-IDX)       TO ALT-MESSAGE IN ALERT-REC.
030500     MOVE WSA-REVIEW-STATUS (ALT-IDX) TO
030600                               ALT-REVIEW-STATUS IN ALERT-REC.
030700     MOVE WSA-REVIEW-NOTE (ALT-IDX)   TO
030800                               ALT-REVIEW-NOTE IN ALERT-REC.
030900     MOVE WSA-REVIEWED-BY (ALT-IDX)   TO
031000                               ALT-REVIEWED-BY IN ALERT-REC.
031100     MOVE WSA-REVIEWED-AT (ALT-IDX)   TO
031200                               ALT-REVIEWED-AT IN ALERT-REC.
031300     MOVE WSA-CREATED (ALT-IDX)       TO ALT-CREATED IN ALERT-REC.
031400     WRITE ALERT-REC-OUT FROM ALERT-REC.
031500     ADD +1 TO ALERTS-WRITTEN.
031600
031700 900-READ-REVIEW.
031800     READ REVIEW-FILE INTO REVIEW-TRANS-REC
031900         AT END MOVE "N" TO MORE-REVIEW-SW
032000     END-READ.
032100 900-EXIT.
032200     EXIT.
032300
032400 950-CLOSE-FILES.
032500     MOVE "950-CLOSE-FILES" TO PARA-NAME.
032600     CLOSE ALERT-IN, ALERT-OUT, REVIEW-FILE, ERROR-LIST, SYSOUT.
032700 950-EXIT.
032800     EXIT.
032900
033000 999-CLEANUP.
033100     MOVE "999-CLEANUP" TO PARA-NAME.
033200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
033300     DISPLAY "** REVIEWS READ **".
033400     DISPLAY REVIEWS-READ.
033500     DISPLAY "** REVIEWS APPLIED **".
033600     DISPLAY REVIEWS-APPLIED.
033700     DISPLAY "** REVIEWS REJECTED **".
033800     DISPLAY REVIEWS-REJECTED.
033900     DISPLAY "** ALERTS WRITTEN **".
034000     DISPLAY ALERTS-WRITTEN.
034100     DISPLAY "******** NORMAL END OF JOB ALTREVW ********".
034200 999-EXIT.
034300     EXIT.
034400
034500 1000-ABEND-RTN.
034600     WRITE SYSOUT-REC FROM ABEND-REC.
034700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
034800     DISPLAY "*** ABNORMAL END OF JOB-ALTREVW ***" UPON CONSOLE.
034900     DIVIDE ZERO-VAL INTO ONE-VAL.
