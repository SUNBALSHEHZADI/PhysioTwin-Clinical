000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SESNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/96.
000600 DATE-COMPILED. 03/11/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY EXERCISE-SESSION FILE
001300*          UPLOADED FROM THE PATIENT'S REMOTE MONITORING DEVICE.
001400*
001500*          IT CONTAINS ONE RECORD PER COMPLETED EXERCISE SESSION,
001600*          FOLLOWED ON THE EVENT FILE BY SES-EVENT-COUNT EVENT
001700*          DETAIL ROWS FOR THAT SESSION.
001800*
001900*          THE PROGRAM EDITS EACH SESSION AGAINST THE CLINICAL
002000*          INPUT-VALIDATION RANGES, WRITES A CONTROL TRAILER ROW
002100*          ONTO THE EDITED OUTPUT SO SESNUPDT CAN BALANCE, AND
002200*          WRITES A "GOOD" SESSION FILE FOR SESNUPDT TO CLASSIFY
002300*          AND SCORE.
002400*
002500******************************************************************
002600* CHANGE LOG                                                     *
002700* 031196 JS  ORIGINAL CUT, PATTERNED ON THE OLD DALYEDIT TWO-PASS*
002800*            EDIT-THEN-UPDATE SHAPE                              *
002900* 970228 TGD ADDED THE EVENT-FILE READ-AHEAD SO EACH SESSION'S   *
003000*            EVENT ROWS TRAVEL WITH IT ONTO THE EDITED FILE      *
003100* 981102 AK  Y2K -- WS-DATE WIDENED, SES-DATE ALREADY 8 DIGITS   *
003200*            SO NO LAYOUT CHANGE NEEDED THERE                    *
003300* 050309 MM  ADDED THE EXERCISE-KEY BLANK CHECK, A BAD DEVICE    *
003400*            FIRMWARE BUILD WAS SENDING SPACES FOR THE KEY       *
003500* 160212 TGD CORRECTED THE AVG-ANGLE EDIT CEILING -- THE         *
003600*            LITERAL 2500 WAS UNSCALED, LETTING ANGLES PAST 250.0*
003700******************************************************************
003800*
003900*          INPUT FILE              -   DDS0001.SESNDATA
004000*          INPUT FILE              -   DDS0001.EVNTDATA
004100*          OUTPUT FILE PRODUCED    -   DDS0001.SESNEDOUT
004200*          OUTPUT FILE PRODUCED    -   DDS0001.EVNTEDOUT
004300*          INPUT ERROR FILE        -   DDS0001.SESNERR
004400*          DUMP FILE               -   SYSOUT
004500*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT SESNDATA
006000     ASSIGN TO UT-S-SESNDATA
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT EVNTDATA
006500     ASSIGN TO UT-S-EVNTDATA
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT SESNEDOUT
007000     ASSIGN TO UT-S-SESNEDOUT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT EVNTEDOUT
007500     ASSIGN TO UT-S-EVNTEDOUT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT SESNERR
008000     ASSIGN TO UT-S-SESNERR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300
009400****** ONE ROW PER COMPLETED SESSION, UPLOADED FROM THE DEVICE
009500 FD  SESNDATA
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 120 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SESSION-DAILY-REC-IN.
010100 01  SESSION-DAILY-REC-IN PIC X(120).
010200
010300****** EVENT DETAIL ROWS, SES-EVENT-COUNT PER SESSION, SAME ORDER
010400 FD  EVNTDATA
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 120 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS EVENT-DETAIL-REC-IN.
011000 01  EVENT-DETAIL-REC-IN PIC X(120).
011100
011200 FD  SESNEDOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 120 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SESSION-DAILY-REC-OUT.
011800 01  SESSION-DAILY-REC-OUT PIC X(120).
011900
012000 FD  EVNTEDOUT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 120 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS EVENT-DETAIL-REC-OUT.
012600 01  EVENT-DETAIL-REC-OUT PIC X(120).
012700
012800 FD  SESNERR
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 160 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SESSION-ERR-REC.
013400 01  SESSION-ERR-REC.
013500     05  ERR-MSG                     PIC X(40).
013600     05  REST-OF-REC                 PIC X(120).
013700     05  REST-OF-REC-KEYS REDEFINES REST-OF-REC.
013800         10  ERR-SES-ID                PIC X(08).
013900         10  ERR-SES-PAT-ID             PIC X(08).
014000         10  FILLER                    PIC X(104).
014100
014200 WORKING-STORAGE SECTION.
014300
014400 01  FILE-STATUS-CODES.
014500     05  OFCODE                      PIC X(2).
014600         88 CODE-WRITE    VALUE SPACES.
014700
014800 COPY SESNDALY.
014900
015000 01  WS-TRAILER-REC.
015100     05  WS-TRAILER-ID               PIC X(08) VALUE "TRAILER1".
015200     05  FILLER                      PIC X(12).
015300     05  WS-TR-SESSIONS-READ         PIC 9(09).
015400     05  WS-TR-SESSIONS-REJECTED     PIC 9(09).
015500     05  FILLER                      PIC X(82).
015600     05  WS-TR-PARTS REDEFINES WS-TR-SESSIONS-READ.
015700         10  FILLER                  PIC 9(09).
015800
015900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016000     05  SESSIONS-READ               PIC 9(7) COMP.
016100     05  SESSIONS-WRITTEN            PIC 9(7) COMP.
016200     05  SESSIONS-IN-ERROR           PIC 9(7) COMP.
016300     05  WS-EVT-IDX                  PIC 9(2) COMP.
016400
016500 01  FLAGS-AND-SWITCHES.
016600     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
016700         88  NO-MORE-DATA             VALUE "N".
016800     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
016900         88  RECORD-ERROR-FOUND       VALUE "Y".
017000         88  VALID-RECORD             VALUE "N".
017100
017200 COPY ABENDREC.
017300
017400 PROCEDURE DIVISION.
017500 000-MAINLINE.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-EDIT-SESSION THRU 100-EXIT
017800             UNTIL NO-MORE-DATA.
017900     PERFORM 999-CLEANUP THRU 999-EXIT.
018000     MOVE +0 TO RETURN-CODE.
018100     GOBACK.
018200
018300 000-HOUSEKEEPING.
018400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018500     DISPLAY "******** BEGIN JOB SESNEDIT ********".
018600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018800     PERFORM 900-READ-SESNDATA THRU 900-EXIT.
018900     IF NO-MORE-DATA
019000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019100         GO TO 1000-ABEND-RTN.
019200 000-EXIT.
019300     EXIT.
019400
019500 100-EDIT-SESSION.
019600     MOVE "100-EDIT-SESSION" TO PARA-NAME.
019700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019800     IF RECORD-ERROR-FOUND
019900         ADD +1 TO SESSIONS-IN-ERROR
020000         PERFORM 710-WRITE-SESNERR THRU 710-EXIT
020100     ELSE
020200         ADD +1 TO SESSIONS-WRITTEN
020300         PERFORM 700-WRITE-SESNEDOUT THRU 700-EXIT.
020400     PERFORM 900-READ-SESNDATA THRU 900-EXIT.
020500 100-EXIT.
020600     EXIT.
020700
020800 300-FIELD-EDITS.
020900     MOVE "N" TO ERROR-FOUND-SW.
021000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
021100******** Session-level range edits per the clinical input schema
021200     IF SES-EXERCISE-KEY = SPACES                                 050309MM
021300        MOVE "*** BLANK EXERCISE KEY" TO ERR-MSG                  050309MM
021400        MOVE "Y" TO ERROR-FOUND-SW                                050309MM
021500        GO TO 300-EXIT.                                           050309MM
021600
021700     IF SES-PAIN-BEFORE NOT NUMERIC
021800     OR SES-PAIN-BEFORE > 10
021900        MOVE "*** INVALID PAIN-BEFORE" TO ERR-MSG
022000        MOVE "Y" TO ERROR-FOUND-SW
022100        GO TO 300-EXIT.
022200
022300     IF SES-PAIN-AFTER NOT NUMERIC
022400     OR SES-PAIN-AFTER > 10
022500        MOVE "*** INVALID PAIN-AFTER" TO ERR-MSG
022600        MOVE "Y" TO ERROR-FOUND-SW
022700        GO TO 300-EXIT.
022800
022900     IF SES-REPS NOT NUMERIC
023000     OR SES-REPS > 200
023100        MOVE "*** INVALID REPS" TO ERR-MSG
023200        MOVE "Y" TO ERROR-FOUND-SW
023300        GO TO 300-EXIT.
023400
023500     IF SES-AVG-ANGLE NOT NUMERIC
023600     OR SES-AVG-ANGLE > 250.0                                     160212TG
023700        MOVE "*** INVALID AVG-ANGLE" TO ERR-MSG
023800        MOVE "Y" TO ERROR-FOUND-SW
023900        GO TO 300-EXIT.
024000
024100     IF SES-RISK-EVENTS NOT NUMERIC
024200     OR SES-RISK-EVENTS > 1000
024300        MOVE "*** INVALID RISK-EVENTS" TO ERR-MSG
024400        MOVE "Y" TO ERROR-FOUND-SW
024500        GO TO 300-EXIT.
024600
024700     IF SES-ADHERENCE NOT NUMERIC
024800     OR SES-ADHERENCE > 100
024900        MOVE "*** INVALID ADHERENCE" TO ERR-MSG
025000        MOVE "Y" TO ERROR-FOUND-SW
025100        GO TO 300-EXIT.
025200
025300     IF SES-AI-CONF NOT NUMERIC
025400     OR SES-AI-CONF > 100
025500        MOVE "*** INVALID AI-CONF" TO ERR-MSG
025600        MOVE "Y" TO ERROR-FOUND-SW
025700        GO TO 300-EXIT.
025800
025900     PERFORM 360-CHECK-EVENT-ROW THRU 360-EXIT
026000         VARYING WS-EVT-IDX FROM 1 BY 1
026100         UNTIL WS-EVT-IDX > SES-EVENT-COUNT
026200         OR RECORD-ERROR-FOUND.
026300
026400 300-EXIT.
026500     EXIT.
026600
026700* 360-CHECK-EVENT-ROW READS ONE EVENT ROW FROM EVNTDATA FOR EACH
026800* PASS AND COPIES IT STRAIGHT THROUGH -- THE EVENT-FILE RUNS IN
026900* LOCK-STEP WITH THE SESSION FILE, SES-EVENT-COUNT ROWS PER
027000* SESSION.
027100 360-CHECK-EVENT-ROW.                                             970228TG
027200     MOVE "360-CHECK-EVENT-ROW" TO PARA-NAME.                     970228TG
027300     READ EVNTDATA INTO EVENT-DETAIL-REC                          970228TG
027400         AT END
027500             MOVE "*** EVENT FILE SHORT OF EVENT-COUNT" TO ERR-MSG
027600             MOVE "Y" TO ERROR-FOUND-SW
027700             GO TO 360-EXIT
027800     END-READ.
027900     IF EVT-SES-ID NOT = SES-ID
028000         MOVE "*** EVENT/SESSION ID MISMATCH" TO ERR-MSG
028100         MOVE "Y" TO ERROR-FOUND-SW
028200         GO TO 360-EXIT.
028300     IF NOT EVT-SEV-STOP AND NOT EVT-SEV-RED
028400     AND NOT EVT-SEV-WARNING AND NOT EVT-SEV-YELLOW
028500     AND NOT EVT-SEV-INFO
028600         MOVE "*** INVALID EVENT SEVERITY" TO ERR-MSG
028700         MOVE "Y" TO ERROR-FOUND-SW
028800         GO TO 360-EXIT.
028900     MOVE EVENT-DETAIL-REC TO EVENT-DETAIL-REC-OUT.
029000     WRITE EVENT-DETAIL-REC-OUT.
029100 360-EXIT.
029200     EXIT.
029300
029400 700-WRITE-SESNEDOUT.
029500     MOVE "700-WRITE-SESNEDOUT" TO PARA-NAME.
029600     MOVE SESSION-DAILY-REC TO SESSION-DAILY-REC-OUT.
029700     WRITE SESSION-DAILY-REC-OUT.
029800 700-EXIT.
029900     EXIT.
030000
030100 710-WRITE-SESNERR.
030200     MOVE "710-WRITE-SESNERR" TO PARA-NAME.
030300     MOVE SESSION-DAILY-REC TO REST-OF-REC.
030400     WRITE SESSION-ERR-REC.
030500* EVENT ROWS BELONGING TO A REJECTED SESSION ARE DRAINED HERE SO
030600* THE NEXT SESSION'S EVENT ROWS STAY IN SYNC ON THE EVENT FILE.
030700     PERFORM 360-CHECK-EVENT-ROW THRU 360-EXIT
030800         VARYING WS-EVT-IDX FROM WS-EVT-IDX BY 1
030900         UNTIL WS-EVT-IDX > SES-EVENT-COUNT.
031000 710-EXIT.
031100     EXIT.
031200
031300 800-OPEN-FILES.
031400     MOVE "800-OPEN-FILES" TO PARA-NAME.
031500     OPEN INPUT SESNDATA, EVNTDATA.
031600     OPEN OUTPUT SESNEDOUT, EVNTEDOUT, SYSOUT, SESNERR.
031700 800-EXIT.
031800     EXIT.
031900
032000 850-CLOSE-FILES.
032100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032200     CLOSE SESNDATA, EVNTDATA,
032300           SESNEDOUT, EVNTEDOUT, SYSOUT, SESNERR.
032400 850-EXIT.
032500     EXIT.
032600
032700 900-READ-SESNDATA.
032800     READ SESNDATA INTO SESSION-DAILY-REC
032900         AT END MOVE "N" TO MORE-DATA-SW
033000         GO TO 900-EXIT
033100     END-READ.
033200     MOVE "N" TO ERROR-FOUND-SW.
033300     MOVE 1 TO WS-EVT-IDX.
033400     ADD +1 TO SESSIONS-READ.
033500 900-EXIT.
033600     EXIT.
033700
033800 999-CLEANUP.
033900     MOVE "999-CLEANUP" TO PARA-NAME.
034000     MOVE SESSIONS-READ TO WS-TR-SESSIONS-READ.
034100     MOVE SESSIONS-IN-ERROR TO WS-TR-SESSIONS-REJECTED.
034200     WRITE SESSION-DAILY-REC-OUT FROM WS-TRAILER-REC.
034300
034400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034500
034600     DISPLAY "** SESSIONS READ **".
034700     DISPLAY SESSIONS-READ.
034800     DISPLAY "** SESSIONS WRITTEN **".
034900     DISPLAY SESSIONS-WRITTEN.
035000     DISPLAY "** SESSIONS IN ERROR **".
035100     DISPLAY SESSIONS-IN-ERROR.
035200     DISPLAY "******** NORMAL END OF JOB SESNEDIT ********".
035300 999-EXIT.
035400     EXIT.
035500
035600 1000-ABEND-RTN.
035700     WRITE SYSOUT-REC FROM ABEND-REC.
035800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035900     DISPLAY "*** ABNORMAL END OF JOB-SESNEDIT ***" UPON CONSOLE.
036000     DIVIDE ZERO-VAL INTO ONE-VAL.
036100